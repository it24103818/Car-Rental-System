000100*****************************************************************
000200* INCDCOPY -- INCIDENT MASTER RECORD                            *
000300*                                                                *
000400*   ONE ENTRY PER REPORTED INCIDENT (ACCIDENT, DAMAGE, TRAFFIC  *
000500*   VIOLATION, ETC).  KEYED BY INC-INCIDENT-ID ON INCIDENT-FILE *
000600*   (INDEXED).  MAINTAINED BY CFINCID.                           *
000700*                                                                *
000800*   CHANGE LOG                                                  *
000900*   ----------                                                  *
001000*   11/19/96  RTD  ORIGINAL LAYOUT - RISK MANAGEMENT PILOT.      *
001100*   10/12/98  PJL  Y2K REMEDIATION - INCIDENT-DATE EXPANDED TO  *
001200*                  CCYYMMDD (WAS YYMMDD); TIME-OF-DAY PORTION   *
001300*                  DROPPED PER RISK MGMT.  REQ# Y2K-0171.        *
001400*   06/07/99  KMS  WIDENED FOLLOW-UP-NOTES TO X(2000) - ADJUSTER*
001500*                  WANTS THE FULL CLAIM NOTE HISTORY ON FILE.    *
001600*****************************************************************
001700 01  INCIDENT-MASTER-RECORD.
001800     05  INC-KEY.
001900         10  INC-INCIDENT-ID         PIC 9(09).
002000     05  INC-DESCRIPTION             PIC X(200).
002100     05  INC-INCIDENT-DATE           PIC 9(08).
002200     05  INC-RENTAL-ID               PIC 9(09).
002300     05  INC-VEHICLE-ID              PIC 9(09).
002400     05  INC-CUSTOMER-ID             PIC 9(09).
002500     05  INC-STATUS                  PIC X(10).
002600         88  INC-OPEN                VALUE 'OPEN'.
002700         88  INC-RESOLVED            VALUE 'RESOLVED'.
002800     05  INC-STATUS-RDF REDEFINES INC-STATUS.
002900         10  INC-STATUS-LEFT4        PIC X(04).
003000         10  FILLER                  PIC X(06).
003100     05  INC-FOLLOW-UP-NOTES         PIC X(2000).
003200     05  INC-FOLLOW-UP-LEN           PIC 9(04) COMP-3.
003300     05  FILLER                      PIC X(20).
