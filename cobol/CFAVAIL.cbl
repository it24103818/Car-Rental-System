000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*   LICENSED MATERIALS - PROPERTY OF THE FLEET OPERATIONS GROUP *
000400*   ALL RIGHTS RESERVED                                         *
000500*****************************************************************
000600 PROGRAM-ID.    CFAVAIL.
000700 AUTHOR.        K M SWANN.
000800 INSTALLATION.  FLEET OPERATIONS - BATCH SYSTEMS.
000900 DATE-WRITTEN.  05/02/89.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300*   C H A N G E   L O G                                         *
001400*   ---------------------                                       *
001500*   05/02/89  KMS  ORIGINAL BUILD.  DAILY FLEET-STATISTICS AND  *
001600*                  PER-VEHICLE AVAILABILITY DETAIL RUN ONLY -   *
001700*                  NO BLOCK/UNBLOCK FUNCTION YET.                *
001800*   11/30/91  RTD  ADDED NEXT-AVAILABLE-DATE CALCULATION TO THE *
001900*                  VEHICLE-DETAIL STEP (410/420/430).            *
002000*                  RESERVATION DESK WANTED IT ON THE MORNING RUN.*
002100*   04/02/97  RTD  ADDED BLOCKED-PERIOD MASTER, THE BLOCK-LIST  *
002200*                  DETAIL STEP, AND THE BLOCK/UNBLOCK TRANSACTION*
002300*                  (DETAILING HOLD PILOT, RENTAL DESK #1).       *
002400*   10/05/98  PJL  Y2K REMEDIATION - ALL DATE COMPARES NOW WORK  *
002500*                  OFF CCYYMMDD.  REPLACED THE OLD 2-DIGIT-YEAR  *
002600*                  "GET TODAY" ROUTINE WITH A WINDOWED CENTURY   *
002700*                  DERIVATION (SEE 920-GET-CURRENT-DATE).        *
002800*                  REQ# Y2K-0162.                                *
002900*   01/09/01  KMS  ADDED THE CHECK-AVAILABILITY TRANSACTION      *
003000*                  (700-CHECK-AVAILABILITY-TRAN) FOR THE COUNTER *
003100*                  AGENT SCREEN - PRECEDENCE IS MAINTENANCE,     *
003200*                  THEN BLOCK OVERLAP, THEN BOOKING OVERLAP.     *
003300*   03/22/99  KMS  ADOPTED CFSORT FOR THE BLOCK-LIST DETAIL STEP *
003400*                  SO BLOCKS PRINT IN START-DATE ORDER WITHOUT A *
003500*                  SORT STEP IN THE JCL.                         *
003600*   07/14/03  DLH  CORRECTED 600-20 - BOOKING-OVERLAP CHECK WAS  *
003700*                  COMPARING AGAINST CANCELLED BOOKINGS.  NOW    *
003800*                  TESTS BOK-ACTIVE ONLY.  TICKET FL-2217.       *
003900*   04/18/05  RTD  440 NOW PRINTS MODEL, YEAR, PLATE, AND - WHEN *
004000*                  410 FOUND AN ACTIVE BOOKING - THE CUSTOMER    *
004100*                  NAME AND THE PICKUP/RETURN DATES.  RESERVATION*
004200*                  DESK WAS STILL CALLING UP EACH BOOKING BY     *
004300*                  HAND TO SEE WHO HAD A VEHICLE OUT.  WIDENED   *
004400*                  THE REPORT RECORD TO 182 TO HOLD IT.          *
004500*                  TICKET FL-2368.                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT VEHICLE-FILE
005600         ASSIGN TO VEHFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS VEH-VEHICLE-ID
006000         FILE STATUS IS WS-VEH-FILE-STATUS.
006100     SELECT BOOKING-FILE
006200         ASSIGN TO BOOKFILE
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS DYNAMIC
006500         RECORD KEY IS BOK-BOOKING-ID
006600         FILE STATUS IS WS-BOK-FILE-STATUS.
006700     SELECT BLOCKED-PERIOD-FILE
006800         ASSIGN TO BLOKFILE
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS DYNAMIC
007100         RECORD KEY IS BLK-BLOCK-ID
007200         FILE STATUS IS WS-BLK-FILE-STATUS.
007300     SELECT AVAIL-TRAN-FILE
007400         ASSIGN TO AVLTRAN
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-ATR-FILE-STATUS.
007700     SELECT AVAILABILITY-STATS-OUT
007800         ASSIGN TO AVLSTAT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-STA-FILE-STATUS.
008100     SELECT VEHICLE-AVAILABILITY-OUT
008200         ASSIGN TO VEHAVL
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-VAV-FILE-STATUS.
008500     SELECT BLOCKED-PERIOD-DETAIL-OUT
008600         ASSIGN TO BLKDTL
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-BDO-FILE-STATUS.
008900     SELECT AVAIL-ACTIVITY-RPT
009000         ASSIGN TO AVLACTV
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-ACT-FILE-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  VEHICLE-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 160 CHARACTERS.
009800 COPY VEHCOPY.
009900 FD  BOOKING-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 280 CHARACTERS.
010200 COPY BOOKCOPY.
010300 FD  BLOCKED-PERIOD-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 170 CHARACTERS.
010600 COPY BLOKCOPY.
010700 FD  AVAIL-TRAN-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 180 CHARACTERS.
011000 COPY ATRNCOPY.
011100 FD  AVAILABILITY-STATS-OUT
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS.
011400 01  STA-REPORT-RECORD.
011500     05  STA-REPORT-LINE                PIC X(120).
011600     05  FILLER                         PIC X(12).
011700 FD  VEHICLE-AVAILABILITY-OUT
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 182 CHARACTERS.
012000 01  VAV-REPORT-RECORD.
012100     05  VAV-REPORT-LINE                PIC X(170).
012200     05  FILLER                         PIC X(12).
012300 FD  BLOCKED-PERIOD-DETAIL-OUT
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 132 CHARACTERS.
012600 01  BDO-REPORT-RECORD.
012700     05  BDO-REPORT-LINE                PIC X(120).
012800     05  FILLER                         PIC X(12).
012900 FD  AVAIL-ACTIVITY-RPT
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 132 CHARACTERS.
013200 01  ACT-REPORT-RECORD.
013300     05  ACT-REPORT-LINE                PIC X(120).
013400     05  FILLER                         PIC X(12).
013500 WORKING-STORAGE SECTION.
013600 77  WS-RUN-DATE-PULLED-SW       PIC X(01) VALUE 'N'.
013700     88  WS-RUN-DATE-PULLED      VALUE 'Y'.
013800 77  WS-TRAN-READ-COUNT          PIC S9(8) COMP VALUE +0.
013900 01  WS-FILE-STATUS-GROUP.
014000     05  WS-VEH-FILE-STATUS          PIC X(02).
014100         88  WS-VEH-OK                VALUE '00'.
014200         88  WS-VEH-EOF               VALUE '10'.
014300         88  WS-VEH-NOTFOUND          VALUE '23'.
014400     05  WS-BOK-FILE-STATUS          PIC X(02).
014500         88  WS-BOK-OK                VALUE '00'.
014600         88  WS-BOK-EOF               VALUE '10'.
014700     05  WS-BLK-FILE-STATUS          PIC X(02).
014800         88  WS-BLK-OK                VALUE '00'.
014900         88  WS-BLK-EOF               VALUE '10'.
015000         88  WS-BLK-NOTFOUND          VALUE '23'.
015100     05  WS-ATR-FILE-STATUS          PIC X(02).
015200         88  WS-ATR-OK                VALUE '00'.
015300         88  WS-ATR-EOF               VALUE '10'.
015400     05  WS-STA-FILE-STATUS          PIC X(02).
015500     05  WS-VAV-FILE-STATUS          PIC X(02).
015600     05  WS-BDO-FILE-STATUS          PIC X(02).
015700     05  WS-ACT-FILE-STATUS          PIC X(02).
015800     05  FILLER                      PIC X(10).
015900 01  WS-SWITCHES.
016000     05  WS-VEH-EOF-SW               PIC X(01) VALUE 'N'.
016100         88  WS-VEH-AT-EOF           VALUE 'Y'.
016200     05  WS-ATR-EOF-SW               PIC X(01) VALUE 'N'.
016300         88  WS-ATR-AT-EOF           VALUE 'Y'.
016400     05  WS-SCAN-EOF-SW              PIC X(01) VALUE 'N'.
016500         88  WS-SCAN-AT-EOF          VALUE 'Y'.
016600     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
016700         88  WS-WAS-FOUND            VALUE 'Y'.
016800     05  WS-OVERLAP-SW               PIC X(01) VALUE 'N'.
016900         88  WS-RANGES-OVERLAP       VALUE 'Y'.
017000     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
017100         88  WS-TRAN-REJECTED        VALUE 'Y'.
017200     05  FILLER                      PIC X(10).
017300 01  WS-DATE-WORK-FIELDS.
017400     05  WS-SYSTEM-DATE-6            PIC 9(06).
017500     05  WS-SYSTEM-DATE-6-RDF REDEFINES WS-SYSTEM-DATE-6.
017600         10  WS-SYS-YY               PIC 9(02).
017700         10  WS-SYS-MM               PIC 9(02).
017800         10  WS-SYS-DD               PIC 9(02).
017900     05  WS-CENTURY                  PIC 9(02).
018000     05  WS-TODAY-CCYYMMDD           PIC 9(08).
018100     05  WS-TODAY-RDF REDEFINES WS-TODAY-CCYYMMDD.
018200         10  WS-TODAY-CCYY           PIC 9(04).
018300         10  WS-TODAY-MM             PIC 9(02).
018400         10  WS-TODAY-DD             PIC 9(02).
018500     05  FILLER                      PIC X(10).
018600 01  WS-ADD-ONE-DAY-FIELDS.
018700     05  WS-AOD-DATE                 PIC 9(08).
018800     05  WS-AOD-RDF REDEFINES WS-AOD-DATE.
018900         10  WS-AOD-CCYY             PIC 9(04).
019000         10  WS-AOD-MM               PIC 9(02).
019100         10  WS-AOD-DD               PIC 9(02).
019200     05  WS-AOD-LEAP-SW              PIC X(01).
019300         88  WS-AOD-IS-LEAP-YEAR     VALUE 'Y'.
019400     05  WS-AOD-DAYS-IN-MONTH        PIC 9(02) COMP-3.
019500     05  WS-AOD-MOD-4                PIC 9(04) COMP-3.
019600     05  WS-AOD-MOD-100              PIC 9(04) COMP-3.
019700     05  WS-AOD-MOD-400              PIC 9(04) COMP-3.
019800     05  WS-AOD-QUOT                 PIC 9(04) COMP-3.
019900     05  WS-DAYS-IN-MONTH-TABLE.
020000         10  FILLER                  PIC 9(02) VALUE 31.
020100         10  FILLER                  PIC 9(02) VALUE 28.
020200         10  FILLER                  PIC 9(02) VALUE 31.
020300         10  FILLER                  PIC 9(02) VALUE 30.
020400         10  FILLER                  PIC 9(02) VALUE 31.
020500         10  FILLER                  PIC 9(02) VALUE 30.
020600         10  FILLER                  PIC 9(02) VALUE 31.
020700         10  FILLER                  PIC 9(02) VALUE 31.
020800         10  FILLER                  PIC 9(02) VALUE 30.
020900         10  FILLER                  PIC 9(02) VALUE 31.
021000         10  FILLER                  PIC 9(02) VALUE 30.
021100         10  FILLER                  PIC 9(02) VALUE 31.
021200     05  WS-DAYS-IN-MONTH-RDF REDEFINES WS-DAYS-IN-MONTH-TABLE.
021300         10  WS-DIM-ENTRY            PIC 9(02) OCCURS 12 TIMES.
021400     05  FILLER                      PIC X(10).
021500 01  WS-OVERLAP-TEST-FIELDS.
021600     05  WS-RNG1-START                PIC 9(08).
021700     05  WS-RNG1-END                  PIC 9(08).
021800     05  WS-RNG2-START                PIC 9(08).
021900     05  WS-RNG2-END                  PIC 9(08).
022000     05  FILLER                       PIC X(10).
022100 01  WS-VEHICLE-DETAIL-FIELDS.
022200     05  WS-VD-BOOKING-FOUND-SW       PIC X(01) VALUE 'N'.
022300         88  WS-VD-HAS-BOOKING        VALUE 'Y'.
022400     05  WS-VD-CUSTOMER-NAME          PIC X(60).
022500     05  WS-VD-BOOKING-START          PIC 9(08).
022600     05  FILLER                       PIC X(10).
022700 01  WS-FLEET-COUNTERS.
022800     05  WS-TOTAL-VEHICLE-COUNT      PIC S9(8) COMP VALUE +0.
022900     05  WS-AVAILABLE-COUNT          PIC S9(8) COMP VALUE +0.
023000     05  WS-RENTED-COUNT             PIC S9(8) COMP VALUE +0.
023100     05  WS-MAINTENANCE-COUNT        PIC S9(8) COMP VALUE +0.
023200     05  WS-UNAVAILABLE-COUNT        PIC S9(8) COMP VALUE +0.
023300     05  FILLER                      PIC X(10).
023400 01  WS-BLOCK-SORT-FIELDS.
023500     05  WS-BLOCK-ENTRY-COUNT        PIC S9(8) COMP VALUE +0.
023600     05  WS-BLOCK-SUBSCR             PIC S9(8) COMP VALUE +0.
023700     05  WS-BLOCK-PACK-KEY           PIC S9(11) COMP-3.
023800     05  WS-BLOCK-RECOVER-IDX        PIC S9(8) COMP.
023900     05  WS-BLOCK-SORT-TABLE.
024000         10  WS-BLOCK-SORT-ENTRY     PIC S9(11) COMP-3
024100                                     OCCURS 500 TIMES.
024200     05  WS-BLOCK-HOLD-TABLE.
024300         10  WS-BLOCK-HOLD-ENTRY    OCCURS 500 TIMES.
024400             15  WS-BH-BLOCK-ID      PIC 9(09).
024500             15  WS-BH-VEHICLE-ID    PIC 9(09).
024600             15  WS-BH-START-DATE    PIC 9(08).
024700             15  WS-BH-END-DATE      PIC 9(08).
024800             15  WS-BH-REASON        PIC X(100).
024900     05  FILLER                      PIC X(10).
025000 01  WS-EDIT-FIELDS.
025100     05  WS-ED-VEHICLE-ID            PIC ZZZZZZZZ9.
025200     05  WS-ED-BLOCK-ID              PIC ZZZZZZZZ9.
025300     05  WS-ED-BOOKING-ID            PIC ZZZZZZZZ9.
025400     05  WS-ED-COUNT                 PIC ZZZ,ZZ9.
025500     05  WS-ED-RATE                  PIC Z,ZZZ,ZZ9.99.
025600     05  WS-ED-DATE                  PIC 9999/99/99.
025700     05  WS-ED-BOOK-START            PIC 9999/99/99.
025800     05  WS-ED-BOOK-END              PIC 9999/99/99.
025900     05  FILLER                      PIC X(10).
026000 LINKAGE SECTION.
026100 PROCEDURE DIVISION.
026200*****************************************************************
026300*    MAIN LINE - DAILY FLEET AVAILABILITY CYCLE.                 *
026400*    STEPS 1-3 RUN UNCONDITIONALLY.  STEP 4 DRAINS THE           *
026500*    TRANSACTION FILE FOR BLOCK/UNBLOCK/CHECK REQUESTS.          *
026600*****************************************************************
026700 000-MAIN-LOGIC.
026800     PERFORM 100-INITIALIZATION THRU 100-EXIT.
026900     PERFORM 300-BUILD-FLEET-STATS THRU 300-EXIT.
027000     PERFORM 400-BUILD-VEHICLE-DETAIL THRU 400-EXIT.
027100     PERFORM 500-BUILD-BLOCK-DETAIL THRU 500-EXIT.
027200     PERFORM 610-READ-AVAIL-TRAN THRU 610-EXIT.
027300     PERFORM 600-PROCESS-ONE-TRAN THRU 600-EXIT
027400         UNTIL WS-ATR-AT-EOF.
027500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
027600     GOBACK.
027700
027800 100-INITIALIZATION.
027900     PERFORM 980-OPEN-FILES THRU 980-EXIT.
028000     PERFORM 920-GET-CURRENT-DATE THRU 920-EXIT.
028100 100-EXIT.
028200     EXIT.
028300*****************************************************************
028400*    STEP 1 - FLEET-WIDE STATUS COUNTS.                          *
028500*****************************************************************
028600 300-BUILD-FLEET-STATS.
028700     MOVE LOW-VALUES TO VEH-VEHICLE-ID.
028800     START VEHICLE-FILE KEY IS NOT LESS THAN VEH-VEHICLE-ID
028900         INVALID KEY SET WS-VEH-AT-EOF TO TRUE.
029000     IF NOT WS-VEH-AT-EOF
029100         PERFORM 310-COUNT-ONE-VEHICLE THRU 310-EXIT
029200             UNTIL WS-VEH-AT-EOF
029300     END-IF.
029400     PERFORM 330-WRITE-STATS-LINES THRU 330-EXIT.
029500     MOVE 'N' TO WS-VEH-EOF-SW.
029600 300-EXIT.
029700     EXIT.
029800
029900 310-COUNT-ONE-VEHICLE.
030000     READ VEHICLE-FILE NEXT RECORD
030100         AT END SET WS-VEH-AT-EOF TO TRUE
030200     END-READ.
030300     IF NOT WS-VEH-AT-EOF
030400         ADD 1 TO WS-TOTAL-VEHICLE-COUNT
030500         EVALUATE TRUE
030600             WHEN VEH-AVAILABLE
030700                 ADD 1 TO WS-AVAILABLE-COUNT
030800             WHEN VEH-RENTED
030900                 ADD 1 TO WS-RENTED-COUNT
031000             WHEN VEH-IN-MAINTENANCE
031100                 ADD 1 TO WS-MAINTENANCE-COUNT
031200             WHEN OTHER
031300                 ADD 1 TO WS-UNAVAILABLE-COUNT
031400         END-EVALUATE
031500     END-IF.
031600 310-EXIT.
031700     EXIT.
031800
031900 330-WRITE-STATS-LINES.
032000     MOVE SPACES TO STA-REPORT-LINE.
032100     STRING 'FLEET AVAILABILITY STATISTICS - RUN DATE '
032200            WS-TODAY-CCYY '/' WS-TODAY-MM '/' WS-TODAY-DD
032300         DELIMITED BY SIZE INTO STA-REPORT-LINE.
032400     WRITE STA-REPORT-RECORD.
032500     MOVE WS-TOTAL-VEHICLE-COUNT TO WS-ED-COUNT.
032600     MOVE SPACES TO STA-REPORT-LINE.
032700     STRING 'TOTAL VEHICLES.......... ' WS-ED-COUNT
032800         DELIMITED BY SIZE INTO STA-REPORT-LINE.
032900     WRITE STA-REPORT-RECORD.
033000     MOVE WS-AVAILABLE-COUNT TO WS-ED-COUNT.
033100     MOVE SPACES TO STA-REPORT-LINE.
033200     STRING 'AVAILABLE............... ' WS-ED-COUNT
033300         DELIMITED BY SIZE INTO STA-REPORT-LINE.
033400     WRITE STA-REPORT-RECORD.
033500     MOVE WS-RENTED-COUNT TO WS-ED-COUNT.
033600     MOVE SPACES TO STA-REPORT-LINE.
033700     STRING 'RENTED.................. ' WS-ED-COUNT
033800         DELIMITED BY SIZE INTO STA-REPORT-LINE.
033900     WRITE STA-REPORT-RECORD.
034000     MOVE WS-MAINTENANCE-COUNT TO WS-ED-COUNT.
034100     MOVE SPACES TO STA-REPORT-LINE.
034200     STRING 'IN MAINTENANCE.......... ' WS-ED-COUNT
034300         DELIMITED BY SIZE INTO STA-REPORT-LINE.
034400     WRITE STA-REPORT-RECORD.
034500     MOVE WS-UNAVAILABLE-COUNT TO WS-ED-COUNT.
034600     MOVE SPACES TO STA-REPORT-LINE.
034700     STRING 'UNAVAILABLE (OTHER)..... ' WS-ED-COUNT
034800         DELIMITED BY SIZE INTO STA-REPORT-LINE.
034900     WRITE STA-REPORT-RECORD.
035000 330-EXIT.
035100     EXIT.
035200*****************************************************************
035300*    STEP 2 - PER-VEHICLE AVAILABILITY DETAIL, WITH NEXT-        *
035400*    AVAILABLE-DATE WHEN THE VEHICLE IS CURRENTLY UNAVAILABLE.   *
035500*****************************************************************
035600 400-BUILD-VEHICLE-DETAIL.
035700     MOVE LOW-VALUES TO VEH-VEHICLE-ID.
035800     START VEHICLE-FILE KEY IS NOT LESS THAN VEH-VEHICLE-ID
035900         INVALID KEY SET WS-VEH-AT-EOF TO TRUE.
036000     PERFORM 405-BUILD-ONE-VEHICLE-DETAIL THRU 405-EXIT
036100         UNTIL WS-VEH-AT-EOF.
036200 400-EXIT.
036300     EXIT.
036400
036500 405-BUILD-ONE-VEHICLE-DETAIL.
036600     READ VEHICLE-FILE NEXT RECORD
036700         AT END SET WS-VEH-AT-EOF TO TRUE
036800     END-READ.
036900     IF NOT WS-VEH-AT-EOF
037000         PERFORM 410-FIND-ACTIVE-BOOKING THRU 410-EXIT
037100         PERFORM 420-FIND-ACTIVE-BLOCK THRU 420-EXIT
037200         PERFORM 430-SET-NEXT-AVAILABLE THRU 430-EXIT
037300         PERFORM 440-WRITE-VEHICLE-DETAIL THRU 440-EXIT
037400     END-IF.
037500 405-EXIT.
037600     EXIT.
037700
037800 410-FIND-ACTIVE-BOOKING.
037900     MOVE 'N' TO WS-SCAN-EOF-SW.
038000     MOVE 'N' TO WS-FOUND-SW.
038100     MOVE 'N' TO WS-VD-BOOKING-FOUND-SW.
038200     MOVE ZEROES TO WS-RNG1-START.
038300     MOVE ZEROES TO WS-RNG1-END.
038400     MOVE SPACES TO WS-VD-CUSTOMER-NAME.
038500     MOVE ZEROES TO WS-VD-BOOKING-START.
038600     MOVE LOW-VALUES TO BOK-BOOKING-ID.
038700     START BOOKING-FILE KEY IS NOT LESS THAN BOK-BOOKING-ID
038800         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
038900     PERFORM 411-SCAN-ONE-BOOKING THRU 411-EXIT
039000         UNTIL WS-SCAN-AT-EOF OR WS-WAS-FOUND.
039100 410-EXIT.
039200     EXIT.
039300
039400 411-SCAN-ONE-BOOKING.
039500     READ BOOKING-FILE NEXT RECORD
039600         AT END SET WS-SCAN-AT-EOF TO TRUE
039700     END-READ.
039800     IF NOT WS-SCAN-AT-EOF
039900         IF BOK-VEHICLE-ID = VEH-VEHICLE-ID
040000            AND BOK-ACTIVE
040100             MOVE 'Y' TO WS-FOUND-SW
040200             SET WS-VD-HAS-BOOKING TO TRUE
040300             MOVE BOK-RETURN-DATE TO WS-RNG1-END
040400             MOVE BOK-PICKUP-DATE TO WS-VD-BOOKING-START
040500             MOVE BOK-CUSTOMER-NAME TO WS-VD-CUSTOMER-NAME
040600         END-IF
040700     END-IF.
040800 411-EXIT.
040900     EXIT.
041000
041100 420-FIND-ACTIVE-BLOCK.
041200     MOVE 'N' TO WS-SCAN-EOF-SW.
041300     MOVE 'N' TO WS-FOUND-SW.
041400     MOVE ZEROES TO WS-RNG2-END.
041500     MOVE LOW-VALUES TO BLK-BLOCK-ID.
041600     START BLOCKED-PERIOD-FILE KEY IS NOT LESS THAN BLK-BLOCK-ID
041700         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
041800     PERFORM 421-SCAN-ONE-BLOCK THRU 421-EXIT
041900         UNTIL WS-SCAN-AT-EOF OR WS-WAS-FOUND.
042000 420-EXIT.
042100     EXIT.
042200
042300 421-SCAN-ONE-BLOCK.
042400     READ BLOCKED-PERIOD-FILE NEXT RECORD
042500         AT END SET WS-SCAN-AT-EOF TO TRUE
042600     END-READ.
042700     IF NOT WS-SCAN-AT-EOF
042800         IF BLK-VEHICLE-ID = VEH-VEHICLE-ID
042900            AND BLK-END-DATE NOT LESS THAN WS-TODAY-CCYYMMDD
043000             MOVE 'Y' TO WS-FOUND-SW
043100             MOVE BLK-END-DATE TO WS-RNG2-END
043200         END-IF
043300     END-IF.
043400 421-EXIT.
043500     EXIT.
043600*****************************************************************
043700*    NEXT-AVAILABLE-DATE RULE - AVAILABLE VEHICLES SHOW TODAY;  *
043800*    OTHERWISE THE DAY AFTER THE LATER OF THE ACTIVE BOOKING'S  *
043900*    RETURN-DATE AND THE OPEN BLOCK'S END-DATE.                  *
044000*****************************************************************
044100 430-SET-NEXT-AVAILABLE.
044200     MOVE WS-TODAY-CCYYMMDD TO WS-AOD-DATE.
044300     IF VEH-AVAILABLE
044400         GO TO 430-EXIT
044500     END-IF.
044600     IF WS-RNG1-END > WS-RNG2-END
044700         MOVE WS-RNG1-END TO WS-AOD-DATE
044800     ELSE
044900         IF WS-RNG2-END > ZEROES
045000             MOVE WS-RNG2-END TO WS-AOD-DATE
045100         ELSE
045200             GO TO 430-EXIT
045300         END-IF
045400     END-IF.
045500     PERFORM 930-ADD-ONE-DAY THRU 930-EXIT.
045600 430-EXIT.
045700     EXIT.
045800
045900*****************************************************************
046000*    DETAIL LINE NOW CARRIES MODEL/YEAR/PLATE AND, WHEN AN      *
046100*    ACTIVE BOOKING WAS FOUND IN 410, THE RENTING CUSTOMER'S    *
046200*    NAME AND THE BOOKING'S PICKUP/RETURN DATES - FLEET OPS     *
046300*    WANTS THE WHO/WHEN VISIBLE ON THE SAME LINE AS THE         *
046400*    NEXT-AVAILABLE-DATE, NOT A SEPARATE LOOKUP.  TICKET        *
046500*    FL-2368.                                                    *
046600*****************************************************************
046700 440-WRITE-VEHICLE-DETAIL.
046800     MOVE VEH-VEHICLE-ID TO WS-ED-VEHICLE-ID.
046900     MOVE SPACES TO VAV-REPORT-LINE.
047000     MOVE WS-AOD-DATE TO WS-ED-DATE.
047100     IF WS-VD-HAS-BOOKING
047200         MOVE WS-VD-BOOKING-START TO WS-ED-BOOK-START
047300         MOVE WS-RNG1-END TO WS-ED-BOOK-END
047400     ELSE
047500         MOVE SPACES TO WS-ED-BOOK-START
047600         MOVE SPACES TO WS-ED-BOOK-END
047700         MOVE SPACES TO WS-VD-CUSTOMER-NAME
047800     END-IF.
047900     STRING 'VEH ' WS-ED-VEHICLE-ID
048000            '  ' VEH-MAKE(1:15) '  ' VEH-MODEL(1:15)
048100            ' YR ' VEH-YEAR
048200            ' PLT ' VEH-LICENSE-PLATE(1:15)
048300            '  ' VEH-STATUS(1:12)
048400            '  CUST ' WS-VD-CUSTOMER-NAME(1:25)
048500            '  ' WS-ED-BOOK-START '-' WS-ED-BOOK-END
048600            '  NEXT AVAIL ' WS-ED-DATE
048700         DELIMITED BY SIZE INTO VAV-REPORT-LINE.
048800     WRITE VAV-REPORT-RECORD.
048900 440-EXIT.
049000     EXIT.
049100*****************************************************************
049200*    STEP 3 - LIST ACTIVE BLOCKS, START-DATE ASCENDING.  NO     *
049300*    ALTERNATE INDEX EXISTS SO WE LOAD AND SORT-ON-READ VIA     *
049400*    CFSORT (PACK START-DATE WITH THE TABLE SUBSCRIPT).          *
049500*****************************************************************
049600 500-BUILD-BLOCK-DETAIL.
049700     MOVE ZEROES TO WS-BLOCK-ENTRY-COUNT.
049800     MOVE LOW-VALUES TO BLK-BLOCK-ID.
049900     START BLOCKED-PERIOD-FILE KEY IS NOT LESS THAN BLK-BLOCK-ID
050000         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
050100     MOVE 'N' TO WS-SCAN-EOF-SW.
050200     PERFORM 510-LOAD-ONE-BLOCK THRU 510-EXIT
050300         UNTIL WS-SCAN-AT-EOF
050400            OR WS-BLOCK-ENTRY-COUNT = 500.
050500     IF WS-BLOCK-ENTRY-COUNT > 0
050600         CALL 'CFSORT' USING WS-BLOCK-ENTRY-COUNT,
050700                              WS-BLOCK-SORT-TABLE
050800         PERFORM 520-WRITE-ONE-BLOCK THRU 520-EXIT
050900             VARYING WS-BLOCK-SUBSCR FROM 1 BY 1
051000                 UNTIL WS-BLOCK-SUBSCR > WS-BLOCK-ENTRY-COUNT
051100     END-IF.
051200 500-EXIT.
051300     EXIT.
051400
051500 510-LOAD-ONE-BLOCK.
051600     READ BLOCKED-PERIOD-FILE NEXT RECORD
051700         AT END SET WS-SCAN-AT-EOF TO TRUE
051800     END-READ.
051900     IF NOT WS-SCAN-AT-EOF
052000        AND BLK-END-DATE NOT LESS THAN WS-TODAY-CCYYMMDD
052100         ADD 1 TO WS-BLOCK-ENTRY-COUNT
052200         MOVE BLK-BLOCK-ID
052300             TO WS-BH-BLOCK-ID(WS-BLOCK-ENTRY-COUNT)
052400         MOVE BLK-VEHICLE-ID
052500             TO WS-BH-VEHICLE-ID(WS-BLOCK-ENTRY-COUNT)
052600         MOVE BLK-START-DATE
052700             TO WS-BH-START-DATE(WS-BLOCK-ENTRY-COUNT)
052800         MOVE BLK-END-DATE
052900             TO WS-BH-END-DATE(WS-BLOCK-ENTRY-COUNT)
053000         MOVE BLK-REASON     TO WS-BH-REASON(WS-BLOCK-ENTRY-COUNT)
053100         COMPUTE WS-BLOCK-PACK-KEY =
053200             (WS-BH-START-DATE(WS-BLOCK-ENTRY-COUNT) * 1000) +
053300              WS-BLOCK-ENTRY-COUNT
053400         MOVE WS-BLOCK-PACK-KEY
053500           TO WS-BLOCK-SORT-ENTRY(WS-BLOCK-ENTRY-COUNT)
053600     END-IF.
053700 510-EXIT.
053800     EXIT.
053900
054000 520-WRITE-ONE-BLOCK.
054100     COMPUTE WS-BLOCK-RECOVER-IDX =
054200         WS-BLOCK-SORT-ENTRY(WS-BLOCK-SUBSCR) /
054300         1000.
054400     COMPUTE WS-BLOCK-RECOVER-IDX =
054500         WS-BLOCK-SORT-ENTRY(WS-BLOCK-SUBSCR) -
054600         (WS-BLOCK-RECOVER-IDX * 1000).
054700     MOVE SPACES TO BDO-REPORT-LINE.
054800     MOVE WS-BH-VEHICLE-ID(WS-BLOCK-RECOVER-IDX)
054900         TO WS-ED-VEHICLE-ID.
055000     MOVE WS-BH-BLOCK-ID(WS-BLOCK-RECOVER-IDX)
055100         TO WS-ED-BLOCK-ID.
055200     STRING 'BLOCK ' WS-ED-BLOCK-ID '  VEH ' WS-ED-VEHICLE-ID
055300            '  ' WS-BH-START-DATE(WS-BLOCK-RECOVER-IDX)
055400            ' TO ' WS-BH-END-DATE(WS-BLOCK-RECOVER-IDX)
055500            '  ' WS-BH-REASON(WS-BLOCK-RECOVER-IDX)(1:40)
055600         DELIMITED BY SIZE INTO BDO-REPORT-LINE.
055700     WRITE BDO-REPORT-RECORD.
055800 520-EXIT.
055900     EXIT.
056000*****************************************************************
056100*    STEP 4 - DRAIN THE TRANSACTION FILE (BLOCK/UNBLOCK/CHECK). *
056200*****************************************************************
056300 600-PROCESS-ONE-TRAN.
056400     MOVE 'N' TO WS-REJECT-SW.
056500     EVALUATE TRUE
056600         WHEN ATR-BLOCK-VEHICLE
056700             PERFORM 620-BLOCK-VEHICLE-TRAN THRU 620-EXIT
056800         WHEN ATR-UNBLOCK-BY-VEHICLE
056900             PERFORM 650-UNBLOCK-VEHICLE-TRAN THRU 650-EXIT
057000         WHEN ATR-UNBLOCK-BY-BLOCK-ID
057100             PERFORM 650-UNBLOCK-VEHICLE-TRAN THRU 650-EXIT
057200         WHEN ATR-CHECK-AVAILABILITY
057300             PERFORM 700-CHECK-AVAILABILITY-TRAN THRU 700-EXIT
057400         WHEN OTHER
057500             MOVE 'Y' TO WS-REJECT-SW
057600             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
057700     END-EVALUATE.
057800     PERFORM 610-READ-AVAIL-TRAN THRU 610-EXIT.
057900 600-EXIT.
058000     EXIT.
058100
058200 610-READ-AVAIL-TRAN.
058300     READ AVAIL-TRAN-FILE
058400         AT END SET WS-ATR-AT-EOF TO TRUE
058500     END-READ.
058600     IF NOT WS-ATR-AT-EOF
058700         ADD 1 TO WS-TRAN-READ-COUNT
058800     END-IF.
058900 610-EXIT.
059000     EXIT.
059100*****************************************************************
059200*    BLOCK-A-VEHICLE TRANSACTION.  A NEW BLOCK MAY NOT OVERLAP  *
059300*    AN EXISTING BLOCK (INCLUSIVE FORM, 600-10) OR AN ACTIVE     *
059400*    BOOKING (HALF-OPEN FORM, 600-20) FOR THE SAME VEHICLE.      *
059500*****************************************************************
059600 620-BLOCK-VEHICLE-TRAN.
059700     MOVE ATR-RANGE-START TO WS-RNG1-START.
059800     MOVE ATR-RANGE-END   TO WS-RNG1-END.
059900     PERFORM 600-10-CHECK-BLOCK-OVERLAP THRU 600-10-EXIT.
060000     IF WS-TRAN-REJECTED
060100         GO TO 620-EXIT
060200     END-IF.
060300     PERFORM 600-20-CHECK-BOOKING-OVERLAP THRU 600-20-EXIT.
060400     IF WS-TRAN-REJECTED
060500         GO TO 620-EXIT
060600     END-IF.
060700     PERFORM 625-WRITE-NEW-BLOCK THRU 625-EXIT.
060800     PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT.
060900 620-EXIT.
061000     EXIT.
061100
061200 600-10-CHECK-BLOCK-OVERLAP.
061300     MOVE 'N' TO WS-SCAN-EOF-SW.
061400     MOVE LOW-VALUES TO BLK-BLOCK-ID.
061500     START BLOCKED-PERIOD-FILE KEY IS NOT LESS THAN BLK-BLOCK-ID
061600         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
061700     PERFORM 600-11-SCAN-BLOCK-OVERLAP THRU 600-11-EXIT
061800         UNTIL WS-SCAN-AT-EOF OR WS-TRAN-REJECTED.
061900 600-10-EXIT.
062000     EXIT.
062100
062200 600-11-SCAN-BLOCK-OVERLAP.
062300     READ BLOCKED-PERIOD-FILE NEXT RECORD
062400         AT END SET WS-SCAN-AT-EOF TO TRUE
062500     END-READ.
062600     IF NOT WS-SCAN-AT-EOF
062700        AND BLK-VEHICLE-ID = ATR-VEHICLE-ID
062800         MOVE BLK-START-DATE TO WS-RNG2-START
062900         MOVE BLK-END-DATE   TO WS-RNG2-END
063000         PERFORM 910-INCLUSIVE-OVERLAP-TEST THRU 910-IOT-EXIT
063100         IF WS-RANGES-OVERLAP
063200             MOVE 'Y' TO WS-REJECT-SW
063300             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
063400         END-IF
063500     END-IF.
063600 600-11-EXIT.
063700     EXIT.
063800
063900 600-20-CHECK-BOOKING-OVERLAP.
064000     MOVE 'N' TO WS-SCAN-EOF-SW.
064100     MOVE LOW-VALUES TO BOK-BOOKING-ID.
064200     START BOOKING-FILE KEY IS NOT LESS THAN BOK-BOOKING-ID
064300         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
064400     PERFORM 600-21-SCAN-BOOKING-OVERLAP THRU 600-21-EXIT
064500         UNTIL WS-SCAN-AT-EOF OR WS-TRAN-REJECTED.
064600 600-20-EXIT.
064700     EXIT.
064800
064900 600-21-SCAN-BOOKING-OVERLAP.
065000     READ BOOKING-FILE NEXT RECORD
065100         AT END SET WS-SCAN-AT-EOF TO TRUE
065200     END-READ.
065300     IF NOT WS-SCAN-AT-EOF
065400        AND BOK-VEHICLE-ID = ATR-VEHICLE-ID
065500        AND BOK-ACTIVE
065600         MOVE BOK-PICKUP-DATE TO WS-RNG2-START
065700         MOVE BOK-RETURN-DATE TO WS-RNG2-END
065800         PERFORM 900-HALF-OPEN-OVERLAP-TEST THRU 900-HOT-EXIT
065900         IF WS-RANGES-OVERLAP
066000             MOVE 'Y' TO WS-REJECT-SW
066100             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
066200         END-IF
066300     END-IF.
066400 600-21-EXIT.
066500     EXIT.
066600
066700 625-WRITE-NEW-BLOCK.
066800     MOVE ATR-BLOCK-ID     TO BLK-BLOCK-ID.
066900     MOVE ATR-VEHICLE-ID   TO BLK-VEHICLE-ID.
067000     MOVE ATR-RANGE-START  TO BLK-START-DATE.
067100     MOVE ATR-RANGE-END    TO BLK-END-DATE.
067200     MOVE ATR-REASON       TO BLK-REASON.
067300     MOVE WS-TODAY-CCYYMMDD TO BLK-CREATED-DATE.
067400     WRITE BLOCKED-PERIOD-MASTER-RECORD
067500         INVALID KEY
067600             MOVE 'Y' TO WS-REJECT-SW
067700             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
067800     END-WRITE.
067900 625-EXIT.
068000     EXIT.
068100*****************************************************************
068200*    UNBLOCK TRANSACTION - BY VEHICLE-ID (REMOVES THE FIRST     *
068300*    OPEN BLOCK FOUND) OR BY BLOCK-ID (REMOVES THAT ONE BLOCK). *
068400*****************************************************************
068500 650-UNBLOCK-VEHICLE-TRAN.
068600     IF ATR-UNBLOCK-BY-BLOCK-ID
068700         MOVE ATR-BLOCK-ID TO BLK-BLOCK-ID
068800         READ BLOCKED-PERIOD-FILE
068900             INVALID KEY
069000                 MOVE 'Y' TO WS-REJECT-SW
069100                 PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
069200         END-READ
069300         IF NOT WS-TRAN-REJECTED
069400             DELETE BLOCKED-PERIOD-FILE RECORD
069500                 INVALID KEY
069600                     MOVE 'Y' TO WS-REJECT-SW
069700                     PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
069800             END-DELETE
069900         END-IF
070000     ELSE
070100         PERFORM 655-FIND-BLOCK-BY-VEHICLE THRU 655-EXIT
070200         IF WS-WAS-FOUND
070300             DELETE BLOCKED-PERIOD-FILE RECORD
070400                 INVALID KEY
070500                     MOVE 'Y' TO WS-REJECT-SW
070600                     PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
070700             END-DELETE
070800         ELSE
070900             MOVE 'Y' TO WS-REJECT-SW
071000             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
071100         END-IF
071200     END-IF.
071300     IF NOT WS-TRAN-REJECTED
071400         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
071500     END-IF.
071600 650-EXIT.
071700     EXIT.
071800
071900 655-FIND-BLOCK-BY-VEHICLE.
072000     MOVE 'N' TO WS-SCAN-EOF-SW.
072100     MOVE 'N' TO WS-FOUND-SW.
072200     MOVE LOW-VALUES TO BLK-BLOCK-ID.
072300     START BLOCKED-PERIOD-FILE KEY IS NOT LESS THAN BLK-BLOCK-ID
072400         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
072500     PERFORM 656-SCAN-BLOCK-BY-VEHICLE THRU 656-EXIT
072600         UNTIL WS-SCAN-AT-EOF OR WS-WAS-FOUND.
072700 655-EXIT.
072800     EXIT.
072900
073000 656-SCAN-BLOCK-BY-VEHICLE.
073100     READ BLOCKED-PERIOD-FILE NEXT RECORD
073200         AT END SET WS-SCAN-AT-EOF TO TRUE
073300     END-READ.
073400     IF NOT WS-SCAN-AT-EOF
073500        AND BLK-VEHICLE-ID = ATR-VEHICLE-ID
073600         MOVE 'Y' TO WS-FOUND-SW
073700     END-IF.
073800 656-EXIT.
073900     EXIT.
074000*****************************************************************
074100*    SINGLE-VEHICLE AVAILABILITY CHECK - PRECEDENCE IS           *
074200*    MAINTENANCE STATUS, THEN BLOCKED-PERIOD OVERLAP, THEN       *
074300*    ACTIVE-BOOKING OVERLAP.  EACH GUARD SHORT-CIRCUITS THE      *
074400*    REST VIA GO TO 700-EXIT, MIRRORING THE OLD CLAIMS-SYSTEM    *
074500*    LOOKUP CHAIN IN THE TECHNIQUES LIBRARY.                     *
074600*****************************************************************
074700 700-CHECK-AVAILABILITY-TRAN.
074800     MOVE ATR-VEHICLE-ID TO VEH-VEHICLE-ID.
074900     READ VEHICLE-FILE
075000         INVALID KEY
075100             MOVE 'Y' TO WS-REJECT-SW
075200             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
075300             GO TO 700-EXIT
075400     END-READ.
075500     IF VEH-IN-MAINTENANCE
075600         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
075700         GO TO 700-EXIT
075800     END-IF.
075900     MOVE ATR-RANGE-START TO WS-RNG1-START.
076000     MOVE ATR-RANGE-END   TO WS-RNG1-END.
076100     PERFORM 600-10-CHECK-BLOCK-OVERLAP THRU 600-10-EXIT.
076200     IF WS-TRAN-REJECTED
076300         GO TO 700-EXIT
076400     END-IF.
076500     PERFORM 600-20-CHECK-BOOKING-OVERLAP THRU 600-20-EXIT.
076600     IF WS-TRAN-REJECTED
076700         GO TO 700-EXIT
076800     END-IF.
076900     PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT.
077000 700-EXIT.
077100     EXIT.
077200*****************************************************************
077300*    DATE-RANGE OVERLAP RULES - TWO DISTINCT FORMS PER THE       *
077400*    BUSINESS RULE.  900 IS THE HALF-OPEN FORM (BOOKING VS       *
077500*    BOOKING OR BOOKING VS BLOCK); 910 IS THE INCLUSIVE FORM     *
077600*    (BLOCK VS BLOCK).                                           *
077700*****************************************************************
077800 900-HALF-OPEN-OVERLAP-TEST.
077900     MOVE 'N' TO WS-OVERLAP-SW.
078000     IF WS-RNG1-START < WS-RNG2-END
078100        AND WS-RNG1-END   > WS-RNG2-START
078200         MOVE 'Y' TO WS-OVERLAP-SW
078300     END-IF.
078400 900-HOT-EXIT.
078500     EXIT.
078600
078700 910-INCLUSIVE-OVERLAP-TEST.
078800     MOVE 'N' TO WS-OVERLAP-SW.
078900     IF WS-RNG1-START NOT GREATER THAN WS-RNG2-END
079000        AND WS-RNG1-END NOT LESS THAN WS-RNG2-START
079100         MOVE 'Y' TO WS-OVERLAP-SW
079200     END-IF.
079300 910-IOT-EXIT.
079400     EXIT.
079500
079600 900-REPORT-BAD-TRAN.
079700     MOVE SPACES TO ACT-REPORT-LINE.
079800     MOVE ATR-VEHICLE-ID TO WS-ED-VEHICLE-ID.
079900     STRING '*** REJECTED - ' ATR-TRAN-CODE
080000            '  VEH ' WS-ED-VEHICLE-ID
080100            '  OVERLAPS AN EXISTING BLOCK OR BOOKING'
080200         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
080300     WRITE ACT-REPORT-RECORD.
080400 900-EXIT.
080500     EXIT.
080600
080700 910-REPORT-TRAN-PROCESSED.
080800     MOVE SPACES TO ACT-REPORT-LINE.
080900     MOVE ATR-VEHICLE-ID TO WS-ED-VEHICLE-ID.
081000     STRING ATR-TRAN-CODE '  VEH ' WS-ED-VEHICLE-ID
081100            '  PROCESSED OK'
081200         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
081300     WRITE ACT-REPORT-RECORD.
081400 910-EXIT.
081500     EXIT.
081600*****************************************************************
081700*    WINDOWED CENTURY DERIVATION - Y2K REMEDIATION, 10/05/98.    *
081800*    ANY 2-DIGIT YEAR OF 50 OR HIGHER IS TREATED AS 19XX;        *
081900*    BELOW 50 IS TREATED AS 20XX.  FLEET VEHICLES PRE-DATE 1950. *
082000*****************************************************************
082100 920-GET-CURRENT-DATE.
082200     IF NOT WS-RUN-DATE-PULLED
082300         ACCEPT WS-SYSTEM-DATE-6 FROM DATE
082400         IF WS-SYS-YY < 50
082500             MOVE 20 TO WS-CENTURY
082600         ELSE
082700             MOVE 19 TO WS-CENTURY
082800         END-IF
082900         MOVE WS-CENTURY TO WS-TODAY-CCYY(1:2)
083000         MOVE WS-SYS-YY   TO WS-TODAY-CCYY(3:2)
083100         MOVE WS-SYS-MM   TO WS-TODAY-MM
083200         MOVE WS-SYS-DD   TO WS-TODAY-DD
083300         SET WS-RUN-DATE-PULLED TO TRUE
083400     END-IF.
083500 920-EXIT.
083600     EXIT.
083700*****************************************************************
083800*    CALENDAR ADD-ONE-DAY, FULL GREGORIAN LEAP-YEAR RULE.        *
083900*****************************************************************
084000 930-ADD-ONE-DAY.
084100     PERFORM 931-DETERMINE-LEAP-YEAR THRU 931-EXIT.
084200     MOVE WS-DIM-ENTRY(WS-AOD-MM) TO WS-AOD-DAYS-IN-MONTH.
084300     IF WS-AOD-MM = 2 AND WS-AOD-IS-LEAP-YEAR
084400         ADD 1 TO WS-AOD-DAYS-IN-MONTH
084500     END-IF.
084600     IF WS-AOD-DD < WS-AOD-DAYS-IN-MONTH
084700         ADD 1 TO WS-AOD-DD
084800     ELSE
084900         MOVE 1 TO WS-AOD-DD
085000         IF WS-AOD-MM = 12
085100             MOVE 1 TO WS-AOD-MM
085200             ADD 1 TO WS-AOD-CCYY
085300         ELSE
085400             ADD 1 TO WS-AOD-MM
085500         END-IF
085600     END-IF.
085700 930-EXIT.
085800     EXIT.
085900
086000 931-DETERMINE-LEAP-YEAR.
086100     MOVE 'N' TO WS-AOD-LEAP-SW.
086200     DIVIDE WS-AOD-CCYY BY 4 GIVING WS-AOD-QUOT
086300         REMAINDER WS-AOD-MOD-4.
086400     DIVIDE WS-AOD-CCYY BY 100 GIVING WS-AOD-QUOT
086500         REMAINDER WS-AOD-MOD-100.
086600     DIVIDE WS-AOD-CCYY BY 400 GIVING WS-AOD-QUOT
086700         REMAINDER WS-AOD-MOD-400.
086800     IF WS-AOD-MOD-4 = 0
086900         IF WS-AOD-MOD-100 NOT = 0 OR WS-AOD-MOD-400 = 0
087000             MOVE 'Y' TO WS-AOD-LEAP-SW
087100         END-IF
087200     END-IF.
087300 931-EXIT.
087400     EXIT.
087500*****************************************************************
087600*    FILE OPEN/CLOSE UTILITY PARAGRAPHS.                         *
087700*****************************************************************
087800 980-OPEN-FILES.
087900     OPEN I-O   VEHICLE-FILE.
088000     OPEN I-O   BOOKING-FILE.
088100     OPEN I-O   BLOCKED-PERIOD-FILE.
088200     OPEN INPUT AVAIL-TRAN-FILE.
088300     OPEN OUTPUT AVAILABILITY-STATS-OUT.
088400     OPEN OUTPUT VEHICLE-AVAILABILITY-OUT.
088500     OPEN OUTPUT BLOCKED-PERIOD-DETAIL-OUT.
088600     OPEN OUTPUT AVAIL-ACTIVITY-RPT.
088700     IF NOT WS-VEH-OK
088800         PERFORM 999-ABEND-RTN THRU 999-EXIT
088900     END-IF.
089000 980-EXIT.
089100     EXIT.
089200
089300 990-CLOSE-FILES.
089400     CLOSE VEHICLE-FILE
089500           BOOKING-FILE
089600           BLOCKED-PERIOD-FILE
089700           AVAIL-TRAN-FILE
089800           AVAILABILITY-STATS-OUT
089900           VEHICLE-AVAILABILITY-OUT
090000           BLOCKED-PERIOD-DETAIL-OUT
090100           AVAIL-ACTIVITY-RPT.
090200 990-EXIT.
090300     EXIT.
090400
090500 999-ABEND-RTN.
090600     DISPLAY 'CFAVAIL - VEHICLE-FILE OPEN FAILED - STATUS '
090700             WS-VEH-FILE-STATUS.
090800     MOVE 16 TO RETURN-CODE.
090900     GOBACK.
091000 999-EXIT.
091100     EXIT.
