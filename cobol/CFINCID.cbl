000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*   LICENSED MATERIALS - PROPERTY OF THE FLEET OPERATIONS GROUP *
000400*   ALL RIGHTS RESERVED                                         *
000500*****************************************************************
000600 PROGRAM-ID.    CFINCID.
000700 AUTHOR.        D L HARMON.
000800 INSTALLATION.  FLEET OPERATIONS - BATCH SYSTEMS.
000900 DATE-WRITTEN.  11/19/96.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300*   C H A N G E   L O G                                         *
001400*   ---------------------                                       *
001500*   11/19/96  DLH  ORIGINAL BUILD FOR THE RISK MANAGEMENT PILOT -*
001600*                  ADD, DELETE, AND THE TWO LOOKUP LISTINGS.     *
001700*                  A NEW INCIDENT ALWAYS OPENS 'OPEN' - RISK MGMT*
001800*                  DOES NOT WANT A DATA-ENTRY CLERK ABLE TO KEY  *
001900*                  A CLOSED INCIDENT ON THE WAY IN.              *
002000*   10/12/98  PJL  Y2K REMEDIATION - INCIDENT-DATE EXPANDED TO   *
002100*                  CCYYMMDD.  REQ# Y2K-0171.                     *
002200*   06/07/99  KMS  ADDED ADDNOTE TRAN-CODE.  FOLLOW-UP NOTES ARE*
002300*                  APPEND-ONLY - THE ADJUSTER WANTS THE FULL     *
002400*                  HISTORY, NOT A REPLACEMENT OF THE LAST NOTE.  *
002500*                  NOTES ARE SEPARATED BY A SINGLE LINE-FEED BYTE*
002600*                  SO THE PRINTED CLAIM FILE SHOWS ONE NOTE PER  *
002700*                  LINE.                                         *
002800*   01/11/01  DLH  ADDED A LENGTH GUARD ON 220-10 - AN OVERSIZE  *
002900*                  NOTE USED TO TRUNCATE SILENTLY AND CLOBBER THE*
003000*                  LENGTH COUNTER.  TICKET FL-1988.              *
003100*   03/14/05  KMS  220-20 NOW TRIMS LEADING BLANKS TOO, NOT JUST *
003200*                  TRAILING - A NOTE KEYED WITH A LEADING SPACE  *
003300*                  WAS STORING THE BLANK.  TICKET FL-2355.       *
003400*   05/09/05  DLH  210 NOW REJECTS WHEN ITR-REQUEST-PRESENT-SW   *
003500*                  IS OFF INSTEAD OF WRITING AN INCIDENT FROM AN *
003600*                  EMPTY REQUEST - THE FLAG WAS ON THE RECORD    *
003700*                  BUT NOBODY WAS TESTING IT.  TICKET FL-2372.   *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT INCIDENT-FILE
004800         ASSIGN TO INCFILE
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS INC-INCIDENT-ID
005200         FILE STATUS IS WS-INC-FILE-STATUS.
005300     SELECT INCD-TRAN-FILE
005400         ASSIGN TO INCTRAN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-ITR-FILE-STATUS.
005700     SELECT INCD-LIST-OUT
005800         ASSIGN TO INCLIST
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-LST-FILE-STATUS.
006100     SELECT INCD-ACTIVITY-RPT
006200         ASSIGN TO INCACTV
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-ACT-FILE-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  INCIDENT-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 2265 CHARACTERS.
007000 COPY INCDCOPY.
007100 FD  INCD-TRAN-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 480 CHARACTERS.
007400 COPY ITRNCOPY.
007500 FD  INCD-LIST-OUT
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  LST-REPORT-RECORD.
007900     05  LST-REPORT-LINE                PIC X(120).
008000     05  FILLER                         PIC X(12).
008100 FD  INCD-ACTIVITY-RPT
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS.
008400 01  ACT-REPORT-RECORD.
008500     05  ACT-REPORT-LINE                PIC X(120).
008600     05  FILLER                         PIC X(12).
008700 WORKING-STORAGE SECTION.
008800 01  WS-FILE-STATUS-GROUP.
008900     05  WS-INC-FILE-STATUS          PIC X(02).
009000         88  WS-INC-OK                VALUE '00'.
009100     05  WS-ITR-FILE-STATUS          PIC X(02).
009200         88  WS-ITR-OK                VALUE '00'.
009300         88  WS-ITR-EOF               VALUE '10'.
009400     05  WS-LST-FILE-STATUS          PIC X(02).
009500     05  WS-ACT-FILE-STATUS          PIC X(02).
009600     05  FILLER                      PIC X(10).
009700 01  WS-SWITCHES.
009800     05  WS-ITR-EOF-SW               PIC X(01) VALUE 'N'.
009900         88  WS-ITR-AT-EOF           VALUE 'Y'.
010000     05  WS-SCAN-EOF-SW              PIC X(01) VALUE 'N'.
010100         88  WS-SCAN-AT-EOF          VALUE 'Y'.
010200     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
010300         88  WS-TRAN-REJECTED        VALUE 'Y'.
010400     05  FILLER                      PIC X(10).
010500 01  WS-EDIT-FIELDS.
010600     05  WS-ED-INCIDENT-ID           PIC ZZZZZZZZ9.
010700     05  WS-ED-VEHICLE-ID            PIC ZZZZZZZZ9.
010800     05  WS-ED-CUSTOMER-ID           PIC ZZZZZZZZ9.
010900     05  FILLER                      PIC X(10).
011000 01  WS-DATE-WORK-FIELDS.
011100     05  WS-DISPLAY-DATE             PIC 9(08).
011200     05  WS-DISPLAY-DATE-RDF REDEFINES WS-DISPLAY-DATE.
011300         10  WS-DISPLAY-CCYY         PIC 9(04).
011400         10  WS-DISPLAY-MM           PIC 9(02).
011500         10  WS-DISPLAY-DD           PIC 9(02).
011600     05  FILLER                      PIC X(10).
011700 01  WS-NOTE-WORK-FIELDS.
011800     05  WS-NOTE-BUFFER              PIC X(200).
011900     05  WS-NOTE-BUFFER-RDF REDEFINES WS-NOTE-BUFFER.
012000         10  WS-NOTE-FIRST-LINE      PIC X(80).
012100         10  WS-NOTE-REMAINDER       PIC X(120).
012200     05  WS-NOTE-LENGTH              PIC S9(04) COMP VALUE +0.
012300     05  WS-NOTE-SCAN-SUBSCR         PIC S9(04) COMP VALUE +0.
012400     05  WS-NOTE-START-SUBSCR        PIC S9(04) COMP VALUE +0.
012500     05  WS-NOTE-NEW-TOTAL-LEN       PIC S9(04) COMP VALUE +0.
012600     05  WS-NOTE-LINE-FEED           PIC X(01) VALUE X'25'.
012700     05  FILLER                      PIC X(10).
012800 LINKAGE SECTION.
012900 PROCEDURE DIVISION.
013000*****************************************************************
013100*    MAIN LINE - DRAINS THE INCIDENT-SERVICE REQUEST FILE.       *
013200*****************************************************************
013300 000-MAIN-LOGIC.
013400     PERFORM 980-OPEN-FILES THRU 980-EXIT.
013500     PERFORM 610-READ-INCD-TRAN THRU 610-EXIT.
013600     PERFORM 200-PROCESS-ONE-TRAN THRU 200-EXIT
013700         UNTIL WS-ITR-AT-EOF.
013800     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
013900     GOBACK.
014000
014100 200-PROCESS-ONE-TRAN.
014200     MOVE 'N' TO WS-REJECT-SW.
014300     EVALUATE TRUE
014400         WHEN ITR-ADD
014500             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT
014600         WHEN ITR-ADD-NOTE
014700             PERFORM 220-PROCESS-ADDNOTE-TRAN THRU 220-EXIT
014800         WHEN ITR-DELETE
014900             PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT
015000         WHEN ITR-BY-VEHICLE
015100             PERFORM 300-LIST-BY-VEHICLE THRU 300-EXIT
015200         WHEN ITR-BY-CUSTOMER
015300             PERFORM 310-LIST-BY-CUSTOMER THRU 310-EXIT
015400         WHEN OTHER
015500             MOVE 'Y' TO WS-REJECT-SW
015600             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
015700     END-EVALUATE.
015800     PERFORM 610-READ-INCD-TRAN THRU 610-EXIT.
015900 200-EXIT.
016000     EXIT.
016100
016200 610-READ-INCD-TRAN.
016300     READ INCD-TRAN-FILE
016400         AT END SET WS-ITR-AT-EOF TO TRUE
016500     END-READ.
016600 610-EXIT.
016700     EXIT.
016800*****************************************************************
016900*    ADD A NEW INCIDENT.  ITR-REQUEST-PRESENT-SW IS CHECKED     *
017000*    FIRST - A TRAN WITH NO REQUEST BODY IS REJECTED OUTRIGHT,   *
017100*    NOT WRITTEN WITH BLANK/ZERO FIELDS.  TICKET FL-2372.        *
017200*    STATUS IS THEN FORCED TO 'OPEN' REGARDLESS OF WHAT THE      *
017300*    REQUEST CARRIES - AN INCIDENT NEVER ARRIVES PRE-CLOSED.     *
017400*    THE NOTES AREA STARTS EMPTY.                                *
017500*****************************************************************
017600 210-PROCESS-ADD-TRAN.
017700     IF NOT ITR-REQUEST-IS-PRESENT
017800         MOVE 'Y' TO WS-REJECT-SW
017900         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
018000         GO TO 210-EXIT
018100     END-IF.
018200     MOVE ITR-INCIDENT-ID     TO INC-INCIDENT-ID.
018300     MOVE ITR-DESCRIPTION     TO INC-DESCRIPTION.
018400     MOVE ITR-INCIDENT-DATE   TO INC-INCIDENT-DATE.
018500     MOVE ITR-RENTAL-ID       TO INC-RENTAL-ID.
018600     MOVE ITR-VEHICLE-ID      TO INC-VEHICLE-ID.
018700     MOVE ITR-CUSTOMER-ID     TO INC-CUSTOMER-ID.
018800     MOVE 'OPEN'              TO INC-STATUS.
018900     MOVE SPACES              TO INC-FOLLOW-UP-NOTES.
019000     MOVE ZEROES              TO INC-FOLLOW-UP-LEN.
019100     WRITE INCIDENT-MASTER-RECORD
019200         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
019300     END-WRITE.
019400     IF WS-TRAN-REJECTED
019500         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
019600     ELSE
019700         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
019800     END-IF.
019900 210-EXIT.
020000     EXIT.
020100*****************************************************************
020200*    APPEND A FOLLOW-UP NOTE.  NOTES ARE NEVER OVERWRITTEN - THE *
020300*    NEW TEXT IS TACKED ON AFTER A SINGLE LINE-FEED BYTE (SEE    *
020400*    WS-NOTE-LINE-FEED) SO THE PRINTED CLAIM FILE SHOWS ONE NOTE *
020500*    PER LINE, AND INC-FOLLOW-UP-LEN IS ADVANCED.  A NOTE THAT   *
020600*    WOULD RUN THE BUFFER PAST 2000 CHARACTERS IS REJECTED, NOT  *
020700*    TRUNCATED.                                                  *
020800*****************************************************************
020900 220-PROCESS-ADDNOTE-TRAN.
021000     MOVE ITR-INCIDENT-ID TO INC-INCIDENT-ID.
021100     READ INCIDENT-FILE
021200         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
021300     END-READ.
021400     IF WS-TRAN-REJECTED
021500         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
021600         GO TO 220-EXIT
021700     END-IF.
021800     PERFORM 220-20-FIND-NOTE-LENGTH THRU 220-20-EXIT.
021900     IF WS-NOTE-LENGTH = 0
022000         MOVE 'Y' TO WS-REJECT-SW
022100         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
022200         GO TO 220-EXIT
022300     END-IF.
022400     COMPUTE WS-NOTE-NEW-TOTAL-LEN =
022500         INC-FOLLOW-UP-LEN + WS-NOTE-LENGTH + 1.
022600     IF WS-NOTE-NEW-TOTAL-LEN > 2000
022700         MOVE 'Y' TO WS-REJECT-SW
022800         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
022900         GO TO 220-EXIT
023000     END-IF.
023100     PERFORM 220-10-APPEND-NOTE-TEXT THRU 220-10-EXIT.
023200     REWRITE INCIDENT-MASTER-RECORD
023300         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
023400     END-REWRITE.
023500     IF WS-TRAN-REJECTED
023600         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
023700     ELSE
023800         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
023900     END-IF.
024000 220-EXIT.
024100     EXIT.
024200
024300 220-10-APPEND-NOTE-TEXT.
024400     IF INC-FOLLOW-UP-LEN > 0
024500         ADD 1 TO INC-FOLLOW-UP-LEN
024600         MOVE WS-NOTE-LINE-FEED
024700           TO INC-FOLLOW-UP-NOTES(INC-FOLLOW-UP-LEN:1)
024800     END-IF.
024900     MOVE ITR-NOTE-TEXT(WS-NOTE-START-SUBSCR:WS-NOTE-LENGTH)
025000       TO INC-FOLLOW-UP-NOTES
025100           (INC-FOLLOW-UP-LEN + 1:WS-NOTE-LENGTH).
025200     ADD WS-NOTE-LENGTH TO INC-FOLLOW-UP-LEN.
025300 220-10-EXIT.
025400     EXIT.
025500*****************************************************************
025600*    NOTE LENGTH IS THE TRIMMED LENGTH, BOTH ENDS - THE BACKWARD*
025700*    SCAN FINDS THE LAST NON-BLANK BYTE, THE FORWARD SCAN FINDS *
025800*    THE FIRST, SO A NOTE LIKE '   HELLO   ' APPENDS AS 'HELLO'.*
025900*****************************************************************
026000 220-20-FIND-NOTE-LENGTH.
026100     MOVE 200 TO WS-NOTE-SCAN-SUBSCR.
026200     PERFORM 220-21-BACK-UP-ONE-CHAR THRU 220-21-EXIT
026300         UNTIL WS-NOTE-SCAN-SUBSCR = 0
026400            OR ITR-NOTE-TEXT(WS-NOTE-SCAN-SUBSCR:1) NOT = SPACE.
026500     IF WS-NOTE-SCAN-SUBSCR = 0
026600         MOVE 0 TO WS-NOTE-LENGTH
026700     ELSE
026800         MOVE 1 TO WS-NOTE-START-SUBSCR
026900         PERFORM 220-22-SKIP-ONE-CHAR THRU 220-22-EXIT
027000             UNTIL ITR-NOTE-TEXT(WS-NOTE-START-SUBSCR:1)
027100                 NOT = SPACE
027200         COMPUTE WS-NOTE-LENGTH =
027300             WS-NOTE-SCAN-SUBSCR - WS-NOTE-START-SUBSCR + 1
027400     END-IF.
027500 220-20-EXIT.
027600     EXIT.
027700
027800 220-21-BACK-UP-ONE-CHAR.
027900     COMPUTE WS-NOTE-SCAN-SUBSCR = WS-NOTE-SCAN-SUBSCR - 1.
028000 220-21-EXIT.
028100     EXIT.
028200
028300 220-22-SKIP-ONE-CHAR.
028400     ADD 1 TO WS-NOTE-START-SUBSCR.
028500 220-22-EXIT.
028600     EXIT.
028700
028800 230-PROCESS-DELETE-TRAN.
028900     MOVE ITR-INCIDENT-ID TO INC-INCIDENT-ID.
029000     READ INCIDENT-FILE
029100         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
029200     END-READ.
029300     IF NOT WS-TRAN-REJECTED
029400         DELETE INCIDENT-FILE RECORD
029500             INVALID KEY MOVE 'Y' TO WS-REJECT-SW
029600         END-DELETE
029700     END-IF.
029800     IF WS-TRAN-REJECTED
029900         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
030000     ELSE
030100         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
030200     END-IF.
030300 230-EXIT.
030400     EXIT.
030500*****************************************************************
030600*    LOOKUP LISTINGS.  NO ALTERNATE INDEX EXISTS FOR VEHICLE-ID  *
030700*    OR CUSTOMER-ID SO EACH LOOKUP IS A FULL SEQUENTIAL SCAN OF  *
030800*    INCIDENT-FILE IN PRIMARY-KEY ORDER.                         *
030900*****************************************************************
031000 300-LIST-BY-VEHICLE.
031100     MOVE 'N' TO WS-SCAN-EOF-SW.
031200     MOVE LOW-VALUES TO INC-INCIDENT-ID.
031300     START INCIDENT-FILE KEY IS NOT LESS THAN INC-INCIDENT-ID
031400         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
031500     PERFORM 305-SCAN-ONE-BY-VEHICLE THRU 305-EXIT
031600         UNTIL WS-SCAN-AT-EOF.
031700 300-EXIT.
031800     EXIT.
031900
032000 305-SCAN-ONE-BY-VEHICLE.
032100     READ INCIDENT-FILE NEXT RECORD
032200         AT END SET WS-SCAN-AT-EOF TO TRUE
032300     END-READ.
032400     IF NOT WS-SCAN-AT-EOF
032500        AND INC-VEHICLE-ID = ITR-VEHICLE-ID
032600         PERFORM 320-WRITE-ONE-LIST-LINE THRU 320-EXIT
032700     END-IF.
032800 305-EXIT.
032900     EXIT.
033000
033100 310-LIST-BY-CUSTOMER.
033200     MOVE 'N' TO WS-SCAN-EOF-SW.
033300     MOVE LOW-VALUES TO INC-INCIDENT-ID.
033400     START INCIDENT-FILE KEY IS NOT LESS THAN INC-INCIDENT-ID
033500         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
033600     PERFORM 315-SCAN-ONE-BY-CUSTOMER THRU 315-EXIT
033700         UNTIL WS-SCAN-AT-EOF.
033800 310-EXIT.
033900     EXIT.
034000
034100 315-SCAN-ONE-BY-CUSTOMER.
034200     READ INCIDENT-FILE NEXT RECORD
034300         AT END SET WS-SCAN-AT-EOF TO TRUE
034400     END-READ.
034500     IF NOT WS-SCAN-AT-EOF
034600        AND INC-CUSTOMER-ID = ITR-CUSTOMER-ID
034700         PERFORM 320-WRITE-ONE-LIST-LINE THRU 320-EXIT
034800     END-IF.
034900 315-EXIT.
035000     EXIT.
035100
035200 320-WRITE-ONE-LIST-LINE.
035300     MOVE SPACES TO LST-REPORT-LINE.
035400     MOVE INC-INCIDENT-ID TO WS-ED-INCIDENT-ID.
035500     MOVE INC-INCIDENT-DATE TO WS-DISPLAY-DATE.
035600     STRING 'INCIDENT ' WS-ED-INCIDENT-ID
035700            '  ' WS-DISPLAY-CCYY '/' WS-DISPLAY-MM
035800            '/' WS-DISPLAY-DD
035900            '  ' INC-STATUS
036000            '  ' INC-DESCRIPTION(1:40)
036100         DELIMITED BY SIZE INTO LST-REPORT-LINE.
036200     WRITE LST-REPORT-RECORD.
036300 320-EXIT.
036400     EXIT.
036500
036600 900-REPORT-BAD-TRAN.
036700     MOVE SPACES TO ACT-REPORT-LINE.
036800     MOVE ITR-INCIDENT-ID TO WS-ED-INCIDENT-ID.
036900     STRING '*** REJECTED - ' ITR-TRAN-CODE
037000            '  INCIDENT ' WS-ED-INCIDENT-ID
037100         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
037200     WRITE ACT-REPORT-RECORD.
037300 900-EXIT.
037400     EXIT.
037500
037600 910-REPORT-TRAN-PROCESSED.
037700     MOVE SPACES TO ACT-REPORT-LINE.
037800     MOVE ITR-INCIDENT-ID TO WS-ED-INCIDENT-ID.
037900     STRING ITR-TRAN-CODE '  INCIDENT ' WS-ED-INCIDENT-ID
038000            '  PROCESSED OK'
038100         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
038200     WRITE ACT-REPORT-RECORD.
038300 910-EXIT.
038400     EXIT.
038500*****************************************************************
038600*    FILE OPEN/CLOSE UTILITY PARAGRAPHS.                         *
038700*****************************************************************
038800 980-OPEN-FILES.
038900     OPEN I-O    INCIDENT-FILE.
039000     OPEN INPUT  INCD-TRAN-FILE.
039100     OPEN OUTPUT INCD-LIST-OUT.
039200     OPEN OUTPUT INCD-ACTIVITY-RPT.
039300     IF NOT WS-INC-OK
039400         PERFORM 999-ABEND-RTN THRU 999-EXIT
039500     END-IF.
039600 980-EXIT.
039700     EXIT.
039800
039900 990-CLOSE-FILES.
040000     CLOSE INCIDENT-FILE
040100           INCD-TRAN-FILE
040200           INCD-LIST-OUT
040300           INCD-ACTIVITY-RPT.
040400 990-EXIT.
040500     EXIT.
040600
040700 999-ABEND-RTN.
040800     DISPLAY 'CFINCID - INCIDENT-FILE OPEN FAILED - STATUS '
040900             WS-INC-FILE-STATUS.
041000     MOVE 16 TO RETURN-CODE.
041100     GOBACK.
041200 999-EXIT.
041300     EXIT.
