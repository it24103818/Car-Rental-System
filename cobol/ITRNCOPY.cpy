000100*****************************************************************
000200* ITRNCOPY -- INCIDENT-SERVICE TRANSACTION RECORD               *
000300*                                                                *
000400*   ONE ENTRY PER REQUEST READ BY CFINCID FROM INCD-TRAN-FILE.  *
000500*   ITR-TRAN-CODE SELECTS ADD / ADDNOTE / DELETE / BY-VEHICLE / *
000600*   BY-CUSTOMER.                                                 *
000700*                                                                *
000800*   CHANGE LOG                                                  *
000900*   ----------                                                  *
001000*   11/19/96  RTD  ORIGINAL LAYOUT - ADD/DELETE/LOOKUP ONLY.     *
001100*   06/07/99  KMS  ADDED ADDNOTE TRAN-CODE AND ITR-NOTE-TEXT    *
001200*                  FOR THE ADJUSTER FOLLOW-UP-NOTE PROJECT.      *
001300*****************************************************************
001400 01  INCD-TRAN-RECORD.
001500     05  ITR-TRAN-CODE               PIC X(08).
001600         88  ITR-ADD                 VALUE 'ADD     '.
001700         88  ITR-ADD-NOTE            VALUE 'ADDNOTE '.
001800         88  ITR-DELETE               VALUE 'DELETE  '.
001900         88  ITR-BY-VEHICLE           VALUE 'BYVEH   '.
002000         88  ITR-BY-CUSTOMER          VALUE 'BYCUST  '.
002100     05  ITR-INCIDENT-ID             PIC 9(09).
002200     05  ITR-DESCRIPTION             PIC X(200).
002300     05  ITR-INCIDENT-DATE           PIC 9(08).
002400     05  ITR-RENTAL-ID               PIC 9(09).
002500     05  ITR-VEHICLE-ID              PIC 9(09).
002600     05  ITR-CUSTOMER-ID             PIC 9(09).
002700     05  ITR-NOTE-TEXT               PIC X(200).
002800     05  ITR-REQUEST-PRESENT-SW      PIC X(01).
002900         88  ITR-REQUEST-IS-PRESENT  VALUE 'Y'.
003000     05  FILLER                      PIC X(30).
