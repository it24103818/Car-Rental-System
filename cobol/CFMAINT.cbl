000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*   LICENSED MATERIALS - PROPERTY OF THE FLEET OPERATIONS GROUP *
000400*   ALL RIGHTS RESERVED                                         *
000500*****************************************************************
000600 PROGRAM-ID.    CFMAINT.
000700 AUTHOR.        R T DUMOND.
000800 INSTALLATION.  FLEET OPERATIONS - BATCH SYSTEMS.
000900 DATE-WRITTEN.  02/04/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300*   C H A N G E   L O G                                         *
001400*   ---------------------                                       *
001500*   02/04/94  RTD  ORIGINAL BUILD.  LOG AND DELETE ONLY - NO    *
001600*                  COST CAPTURE, NO VEHICLE STATUS TIE-IN.       *
001700*   06/30/96  RTD  ADDED COST CAPTURE AND THE UPDATE TRAN-CODE  *
001800*                  WITH SELECTIVE FIELD OVERLAY.  SHOP BILLING  *
001900*                  TIE-OUT PROJECT.  A SUPPLIED COST OF ZERO OR *
002000*                  LESS IS IGNORED - THE SHOP NEVER INVOICES    *
002100*                  FOR ZERO.                                     *
002200*   11/02/96  RTD  A LOGGED WORK ORDER NOW FLIPS THE VEHICLE    *
002300*                  MASTER TO 'Maintenance' (210-10); COMPLETING *
002400*                  THE LAST OPEN ORDER FLIPS IT BACK TO         *
002500*                  'Available' (200-20).                         *
002600*   09/14/98  PJL  Y2K REMEDIATION - MAINTENANCE-DATE AND       *
002700*                  SERVICE-DATE EXPANDED TO CCYYMMDD.  REVIEWED *
002800*                  THE SORT-ON-READ LOGIC IN 300 - COMPARE IS   *
002900*                  NUMERIC, NO CHANGE NEEDED.  Y2K-0156.         *
003000*   02/18/00  KMS  ADDED HISTORY TRAN-CODE (300-REPORT-HISTORY) *
003100*                  USING CFSORT TO ORDER BY SERVICE-DATE         *
003200*                  DESCENDING WITHOUT A SORT STEP IN THE JCL.    *
003300*   03/02/05  DLH  210-10 NOW ONLY FLIPS THE VEHICLE TO          *
003400*                  'Maintenance' WHEN THE NEW WORK ORDER IS      *
003500*                  PENDING - IT WAS FLIPPING AN AVAILABLE        *
003600*                  VEHICLE ON A WORK ORDER LOGGED COMPLETED.     *
003700*                  TICKET FL-2361.                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT MAINTENANCE-FILE
004800         ASSIGN TO MAINFILE
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS MNT-MAINTENANCE-ID
005200         FILE STATUS IS WS-MNT-FILE-STATUS.
005300     SELECT VEHICLE-FILE
005400         ASSIGN TO VEHFILE
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS DYNAMIC
005700         RECORD KEY IS VEH-VEHICLE-ID
005800         FILE STATUS IS WS-VEH-FILE-STATUS.
005900     SELECT MAINT-TRAN-FILE
006000         ASSIGN TO MNTTRAN
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-MTR-FILE-STATUS.
006300     SELECT MAINT-HISTORY-OUT
006400         ASSIGN TO MNTHIST
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-HST-FILE-STATUS.
006700     SELECT MAINT-ACTIVITY-RPT
006800         ASSIGN TO MNTACTV
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-ACT-FILE-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  MAINTENANCE-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 310 CHARACTERS.
007600 COPY MAINCOPY.
007700 FD  VEHICLE-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 160 CHARACTERS.
008000 COPY VEHCOPY.
008100 FD  MAINT-TRAN-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 350 CHARACTERS.
008400 COPY MTRNCOPY.
008500 FD  MAINT-HISTORY-OUT
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  HST-REPORT-RECORD.
008900     05  HST-REPORT-LINE                PIC X(120).
009000     05  FILLER                         PIC X(12).
009100 FD  MAINT-ACTIVITY-RPT
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS.
009400 01  ACT-REPORT-RECORD.
009500     05  ACT-REPORT-LINE                PIC X(120).
009600     05  FILLER                         PIC X(12).
009700 WORKING-STORAGE SECTION.
009800 77  WS-TRAN-READ-COUNT          PIC S9(8) COMP VALUE +0.
009900 77  WS-REC-UPDATED-SW           PIC X(01) VALUE 'N'.
010000     88  WS-REC-WAS-UPDATED      VALUE 'Y'.
010100 01  WS-FILE-STATUS-GROUP.
010200     05  WS-MNT-FILE-STATUS          PIC X(02).
010300         88  WS-MNT-OK                VALUE '00'.
010400     05  WS-VEH-FILE-STATUS          PIC X(02).
010500         88  WS-VEH-OK                VALUE '00'.
010600     05  WS-MTR-FILE-STATUS          PIC X(02).
010700         88  WS-MTR-OK                VALUE '00'.
010800         88  WS-MTR-EOF               VALUE '10'.
010900     05  WS-HST-FILE-STATUS          PIC X(02).
011000     05  WS-ACT-FILE-STATUS          PIC X(02).
011100     05  FILLER                      PIC X(10).
011200 01  WS-SWITCHES.
011300     05  WS-MTR-EOF-SW               PIC X(01) VALUE 'N'.
011400         88  WS-MTR-AT-EOF           VALUE 'Y'.
011500     05  WS-SCAN-EOF-SW              PIC X(01) VALUE 'N'.
011600         88  WS-SCAN-AT-EOF          VALUE 'Y'.
011700     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
011800         88  WS-TRAN-REJECTED        VALUE 'Y'.
011900     05  FILLER                      PIC X(10).
012000 01  WS-EDIT-FIELDS.
012100     05  WS-ED-MAINTENANCE-ID        PIC ZZZZZZZZ9.
012200     05  WS-ED-VEHICLE-ID            PIC ZZZZZZZZ9.
012300     05  WS-ED-COST                  PIC Z,ZZZ,ZZ9.99.
012400     05  FILLER                      PIC X(10).
012500 01  WS-HISTORY-SORT-FIELDS.
012600     05  WS-HIST-ENTRY-COUNT         PIC S9(8) COMP VALUE +0.
012700     05  WS-HIST-WALK-SUBSCR         PIC S9(8) COMP VALUE +0.
012800     05  WS-HIST-PACK-KEY            PIC S9(11) COMP-3.
012900     05  WS-HIST-RECOVER-IDX         PIC S9(8) COMP.
013000     05  WS-HIST-SORT-TABLE.
013100         10  WS-HIST-SORT-ENTRY      PIC S9(11) COMP-3
013200                                     OCCURS 500 TIMES.
013300     05  WS-HIST-HOLD-TABLE.
013400         10  WS-HIST-HOLD-ENTRY     OCCURS 500 TIMES.
013500             15  WS-HH-MAINTENANCE-ID PIC 9(09).
013600             15  WS-HH-MECHANIC-NAME  PIC X(40).
013700             15  WS-HH-COST           PIC S9(8)V9(2) COMP-3.
013800             15  WS-HH-STATUS         PIC X(10).
013900             15  WS-HH-SERVICE-DATE   PIC 9(08).
014000     05  FILLER                      PIC X(10).
014100 LINKAGE SECTION.
014200 PROCEDURE DIVISION.
014300*****************************************************************
014400*    MAIN LINE - DRAINS THE MAINTENANCE-SERVICE REQUEST FILE.    *
014500*****************************************************************
014600 000-MAIN-LOGIC.
014700     PERFORM 980-OPEN-FILES THRU 980-EXIT.
014800     PERFORM 610-READ-MAINT-TRAN THRU 610-EXIT.
014900     PERFORM 200-PROCESS-ONE-TRAN THRU 200-EXIT
015000         UNTIL WS-MTR-AT-EOF.
015100     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
015200     GOBACK.
015300
015400 200-PROCESS-ONE-TRAN.
015500     MOVE 'N' TO WS-REJECT-SW.
015600     EVALUATE TRUE
015700         WHEN MTR-LOG
015800             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT
015900         WHEN MTR-UPDATE
016000             PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT
016100         WHEN MTR-DELETE
016200             PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT
016300         WHEN MTR-HISTORY
016400             PERFORM 300-REPORT-HISTORY THRU 300-EXIT
016500         WHEN OTHER
016600             MOVE 'Y' TO WS-REJECT-SW
016700             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
016800     END-EVALUATE.
016900     PERFORM 610-READ-MAINT-TRAN THRU 610-EXIT.
017000 200-EXIT.
017100     EXIT.
017200
017300 610-READ-MAINT-TRAN.
017400     READ MAINT-TRAN-FILE
017500         AT END SET WS-MTR-AT-EOF TO TRUE
017600     END-READ.
017700     IF NOT WS-MTR-AT-EOF
017800         ADD 1 TO WS-TRAN-READ-COUNT
017900     END-IF.
018000 610-EXIT.
018100     EXIT.
018200*****************************************************************
018300*    LOG A NEW WORK ORDER AND FLIP THE VEHICLE TO 'Maintenance'.*
018400*****************************************************************
018500 210-PROCESS-ADD-TRAN.
018600     MOVE MTR-MAINTENANCE-ID   TO MNT-MAINTENANCE-ID.
018700     MOVE MTR-VEHICLE-ID       TO MNT-VEHICLE-ID.
018800     MOVE MTR-MAINTENANCE-DATE TO MNT-MAINTENANCE-DATE.
018900     MOVE MTR-MECHANIC-NAME    TO MNT-MECHANIC-NAME.
019000     MOVE MTR-COST             TO MNT-COST.
019100     MOVE MTR-ISSUE            TO MNT-ISSUE.
019200     MOVE MTR-STATUS           TO MNT-STATUS.
019300     MOVE MTR-SERVICE-DATE     TO MNT-SERVICE-DATE.
019400     WRITE MAINTENANCE-MASTER-RECORD
019500         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
019600     END-WRITE.
019700     IF WS-TRAN-REJECTED
019800         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
019900         GO TO 210-EXIT
020000     END-IF.
020100     PERFORM 210-10-SET-VEHICLE-MAINT THRU 210-10-EXIT.
020200     PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT.
020300 210-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700*    03/02/05 DLH - ONLY A PENDING WORK ORDER FLIPS THE VEHICLE.*
020800*    A WORK ORDER LOGGED AS COMPLETED (E.G. A BACK-DATED ENTRY) *
020900*    WAS FLIPPING AN AVAILABLE VEHICLE INTO MAINTENANCE FOR NO  *
021000*    REASON.  TICKET FL-2361.                                    *
021100*****************************************************************
021200 210-10-SET-VEHICLE-MAINT.
021300     IF NOT MNT-PENDING
021400         GO TO 210-10-EXIT
021500     END-IF.
021600     MOVE MNT-VEHICLE-ID TO VEH-VEHICLE-ID.
021700     READ VEHICLE-FILE
021800         INVALID KEY CONTINUE
021900     END-READ.
022000     IF WS-VEH-OK
022100         MOVE 'Maintenance' TO VEH-STATUS
022200         REWRITE VEHICLE-MASTER-RECORD
022300             INVALID KEY CONTINUE
022400         END-REWRITE
022500     END-IF.
022600 210-10-EXIT.
022700     EXIT.
022800*****************************************************************
022900*    UPDATE A WORK ORDER - SELECTIVE FIELD OVERLAY.  A SUPPLIED *
023000*    COST OF ZERO OR LESS IS IGNORED (MAINTENANCE COST OVERLAY  *
023100*    RULE).  A STATUS FLIP TO COMPLETED RETURNS THE VEHICLE TO  *
023200*    'Available' (200-20).                                       *
023300*****************************************************************
023400 220-PROCESS-UPDATE-TRAN.
023500     MOVE MTR-MAINTENANCE-ID TO MNT-MAINTENANCE-ID.
023600     READ MAINTENANCE-FILE
023700         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
023800     END-READ.
023900     IF WS-TRAN-REJECTED
024000         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
024100         GO TO 220-EXIT
024200     END-IF.
024300     IF MTR-ISSUE-IS-SUPPLIED
024400         MOVE MTR-ISSUE TO MNT-ISSUE
024500     END-IF.
024600     IF MTR-COST-IS-SUPPLIED AND MTR-COST > 0
024700         MOVE MTR-COST TO MNT-COST
024800     END-IF.
024900     IF MTR-SVCDATE-IS-SUPPLIED
025000         MOVE MTR-SERVICE-DATE TO MNT-SERVICE-DATE
025100     END-IF.
025200     IF MTR-STATUS-IS-SUPPLIED
025300         PERFORM 220-10-APPLY-STATUS-FLIP THRU 220-10-EXIT
025400     END-IF.
025500     MOVE 'N' TO WS-REC-UPDATED-SW.
025600     REWRITE MAINTENANCE-MASTER-RECORD
025700         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
025800     END-REWRITE.
025900     IF WS-TRAN-REJECTED
026000         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
026100     ELSE
026200         SET WS-REC-WAS-UPDATED TO TRUE
026300         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
026400     END-IF.
026500 220-EXIT.
026600     EXIT.
026700
026800 220-10-APPLY-STATUS-FLIP.
026900     IF MNT-PENDING AND MTR-STATUS = 'COMPLETED'
027000         MOVE MTR-STATUS TO MNT-STATUS
027100         PERFORM 220-20-SET-VEHICLE-AVAILABLE THRU 220-20-EXIT
027200     ELSE
027300         MOVE MTR-STATUS TO MNT-STATUS
027400     END-IF.
027500 220-10-EXIT.
027600     EXIT.
027700
027800 220-20-SET-VEHICLE-AVAILABLE.
027900     MOVE MNT-VEHICLE-ID TO VEH-VEHICLE-ID.
028000     READ VEHICLE-FILE
028100         INVALID KEY CONTINUE
028200     END-READ.
028300     IF WS-VEH-OK
028400         MOVE 'Available' TO VEH-STATUS
028500         REWRITE VEHICLE-MASTER-RECORD
028600             INVALID KEY CONTINUE
028700         END-REWRITE
028800     END-IF.
028900 220-20-EXIT.
029000     EXIT.
029100
029200 230-PROCESS-DELETE-TRAN.
029300     MOVE MTR-MAINTENANCE-ID TO MNT-MAINTENANCE-ID.
029400     READ MAINTENANCE-FILE
029500         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
029600     END-READ.
029700     IF NOT WS-TRAN-REJECTED
029800         DELETE MAINTENANCE-FILE RECORD
029900             INVALID KEY MOVE 'Y' TO WS-REJECT-SW
030000         END-DELETE
030100     END-IF.
030200     IF WS-TRAN-REJECTED
030300         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
030400     ELSE
030500         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
030600     END-IF.
030700 230-EXIT.
030800     EXIT.
030900*****************************************************************
031000*    SERVICE-DATE HISTORY FOR ONE VEHICLE, DESCENDING.  NO      *
031100*    ALTERNATE INDEX EXISTS SO WE LOAD AND SORT-ON-READ VIA     *
031200*    CFSORT (ASCENDING), THEN WALK THE TABLE BACK TO FRONT.      *
031300*    MTR-STATUS-FILTER, WHEN SUPPLIED, LIMITS THE HISTORY TO    *
031400*    ONE STATUS VALUE.                                           *
031500*****************************************************************
031600 300-REPORT-HISTORY.
031700     MOVE ZEROES TO WS-HIST-ENTRY-COUNT.
031800     MOVE LOW-VALUES TO MNT-MAINTENANCE-ID.
031900     START MAINTENANCE-FILE
032000         KEY IS NOT LESS THAN MNT-MAINTENANCE-ID
032100         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
032200     MOVE 'N' TO WS-SCAN-EOF-SW.
032300     PERFORM 310-LOAD-ONE-HISTORY-ROW THRU 310-EXIT
032400         UNTIL WS-SCAN-AT-EOF
032500            OR WS-HIST-ENTRY-COUNT = 500.
032600     IF WS-HIST-ENTRY-COUNT > 0
032700         CALL 'CFSORT' USING WS-HIST-ENTRY-COUNT,
032800                              WS-HIST-SORT-TABLE
032900         MOVE WS-HIST-ENTRY-COUNT TO WS-HIST-WALK-SUBSCR
033000         PERFORM 320-WRITE-ONE-HISTORY-ROW THRU 320-EXIT
033100             UNTIL WS-HIST-WALK-SUBSCR < 1
033200     END-IF.
033300 300-EXIT.
033400     EXIT.
033500
033600 310-LOAD-ONE-HISTORY-ROW.
033700     READ MAINTENANCE-FILE NEXT RECORD
033800         AT END SET WS-SCAN-AT-EOF TO TRUE
033900     END-READ.
034000     IF NOT WS-SCAN-AT-EOF
034100        AND MNT-VEHICLE-ID = MTR-VEHICLE-ID
034200         IF MTR-FILTER-IS-SUPPLIED
034300                 AND MNT-STATUS NOT = MTR-STATUS-FILTER
034400             CONTINUE
034500         ELSE
034600             ADD 1 TO WS-HIST-ENTRY-COUNT
034700             MOVE MNT-MAINTENANCE-ID
034800               TO WS-HH-MAINTENANCE-ID(WS-HIST-ENTRY-COUNT)
034900             MOVE MNT-MECHANIC-NAME
035000               TO WS-HH-MECHANIC-NAME(WS-HIST-ENTRY-COUNT)
035100             MOVE MNT-COST
035200               TO WS-HH-COST(WS-HIST-ENTRY-COUNT)
035300             MOVE MNT-STATUS
035400               TO WS-HH-STATUS(WS-HIST-ENTRY-COUNT)
035500             MOVE MNT-SERVICE-DATE
035600               TO WS-HH-SERVICE-DATE(WS-HIST-ENTRY-COUNT)
035700             COMPUTE WS-HIST-PACK-KEY =
035800                 (WS-HH-SERVICE-DATE(WS-HIST-ENTRY-COUNT) * 1000)
035900                  + WS-HIST-ENTRY-COUNT
036000             MOVE WS-HIST-PACK-KEY
036100               TO WS-HIST-SORT-ENTRY(WS-HIST-ENTRY-COUNT)
036200         END-IF
036300     END-IF.
036400 310-EXIT.
036500     EXIT.
036600
036700 320-WRITE-ONE-HISTORY-ROW.
036800     COMPUTE WS-HIST-RECOVER-IDX =
036900         WS-HIST-SORT-ENTRY(WS-HIST-WALK-SUBSCR) / 1000.
037000     COMPUTE WS-HIST-RECOVER-IDX =
037100         WS-HIST-SORT-ENTRY(WS-HIST-WALK-SUBSCR) -
037200         (WS-HIST-RECOVER-IDX * 1000).
037300     MOVE SPACES TO HST-REPORT-LINE.
037400     MOVE WS-HH-MAINTENANCE-ID(WS-HIST-RECOVER-IDX)
037500       TO WS-ED-MAINTENANCE-ID.
037600     MOVE WS-HH-COST(WS-HIST-RECOVER-IDX) TO WS-ED-COST.
037700     STRING 'ORDER ' WS-ED-MAINTENANCE-ID
037800            '  ' WS-HH-SERVICE-DATE(WS-HIST-RECOVER-IDX)
037900            '  ' WS-HH-STATUS(WS-HIST-RECOVER-IDX)
038000            '  ' WS-HH-MECHANIC-NAME(WS-HIST-RECOVER-IDX)(1:20)
038100            '  COST ' WS-ED-COST
038200         DELIMITED BY SIZE INTO HST-REPORT-LINE.
038300     WRITE HST-REPORT-RECORD.
038400     COMPUTE WS-HIST-WALK-SUBSCR = WS-HIST-WALK-SUBSCR - 1.
038500 320-EXIT.
038600     EXIT.
038700
038800 900-REPORT-BAD-TRAN.
038900     MOVE SPACES TO ACT-REPORT-LINE.
039000     MOVE MTR-MAINTENANCE-ID TO WS-ED-MAINTENANCE-ID.
039100     STRING '*** REJECTED - ' MTR-TRAN-CODE
039200            '  ORDER ' WS-ED-MAINTENANCE-ID
039300         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
039400     WRITE ACT-REPORT-RECORD.
039500 900-EXIT.
039600     EXIT.
039700
039800 910-REPORT-TRAN-PROCESSED.
039900     MOVE SPACES TO ACT-REPORT-LINE.
040000     MOVE MTR-MAINTENANCE-ID TO WS-ED-MAINTENANCE-ID.
040100     STRING MTR-TRAN-CODE '  ORDER ' WS-ED-MAINTENANCE-ID
040200            '  PROCESSED OK'
040300         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
040400     WRITE ACT-REPORT-RECORD.
040500 910-EXIT.
040600     EXIT.
040700*****************************************************************
040800*    FILE OPEN/CLOSE UTILITY PARAGRAPHS.                         *
040900*****************************************************************
041000 980-OPEN-FILES.
041100     OPEN I-O    MAINTENANCE-FILE.
041200     OPEN I-O    VEHICLE-FILE.
041300     OPEN INPUT  MAINT-TRAN-FILE.
041400     OPEN OUTPUT MAINT-HISTORY-OUT.
041500     OPEN OUTPUT MAINT-ACTIVITY-RPT.
041600     IF NOT WS-MNT-OK
041700         PERFORM 999-ABEND-RTN THRU 999-EXIT
041800     END-IF.
041900 980-EXIT.
042000     EXIT.
042100
042200 990-CLOSE-FILES.
042300     CLOSE MAINTENANCE-FILE
042400           VEHICLE-FILE
042500           MAINT-TRAN-FILE
042600           MAINT-HISTORY-OUT
042700           MAINT-ACTIVITY-RPT.
042800 990-EXIT.
042900     EXIT.
043000
043100 999-ABEND-RTN.
043200     DISPLAY 'CFMAINT - MAINTENANCE-FILE OPEN FAILED - STATUS '
043300             WS-MNT-FILE-STATUS.
043400     MOVE 16 TO RETURN-CODE.
043500     GOBACK.
043600 999-EXIT.
043700     EXIT.
