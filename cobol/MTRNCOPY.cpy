000100*****************************************************************
000200* MTRNCOPY -- MAINTENANCE-SERVICE TRANSACTION RECORD            *
000300*                                                                *
000400*   ONE ENTRY PER REQUEST READ BY CFMAINT FROM MAINT-TRAN-FILE. *
000500*   MTR-TRAN-CODE SELECTS LOG / UPDATE / DELETE / HISTORY.      *
000600*   ON AN UPDATE, A FIELD-SUPPLIED SWITCH OF SPACE MEANS "NOT   *
000700*   SUPPLIED - LEAVE STORED VALUE ALONE" (SEE THE SELECTIVE     *
000800*   OVERLAY RULE IN THE PROCEDURE DIVISION).                     *
000900*                                                                *
001000*   CHANGE LOG                                                  *
001100*   ----------                                                  *
001200*   02/04/94  RTD  ORIGINAL LAYOUT - LOG/DELETE ONLY.            *
001300*   06/30/96  RTD  ADDED UPDATE TRAN-CODE AND THE SELECTIVE     *
001400*                  FIELD-SUPPLIED SWITCHES.                      *
001500*   02/18/00  KMS  ADDED HISTORY TRAN-CODE AND MTR-STATUS-      *
001600*                  FILTER FOR THE SERVICE-DATE HISTORY REPORT.  *
001700*****************************************************************
001800 01  MAINT-TRAN-RECORD.
001900     05  MTR-TRAN-CODE               PIC X(08).
002000         88  MTR-LOG                 VALUE 'LOG     '.
002100         88  MTR-UPDATE               VALUE 'UPDATE  '.
002200         88  MTR-DELETE               VALUE 'DELETE  '.
002300         88  MTR-HISTORY              VALUE 'HISTORY '.
002400     05  MTR-MAINTENANCE-ID          PIC 9(09).
002500     05  MTR-VEHICLE-ID              PIC 9(09).
002600     05  MTR-MAINTENANCE-DATE        PIC 9(08).
002700     05  MTR-MECHANIC-NAME           PIC X(40).
002800     05  MTR-COST                    PIC S9(8)V9(2) COMP-3.
002900     05  MTR-ISSUE                   PIC X(200).
003000     05  MTR-STATUS                  PIC X(10).
003100     05  MTR-SERVICE-DATE            PIC 9(08).
003200     05  MTR-STATUS-FILTER           PIC X(10).
003300     05  MTR-FIELD-SUPPLIED-SWS.
003400         10  MTR-ISSUE-SUPPLIED      PIC X(01).
003500             88  MTR-ISSUE-IS-SUPPLIED    VALUE 'Y'.
003600         10  MTR-COST-SUPPLIED       PIC X(01).
003700             88  MTR-COST-IS-SUPPLIED     VALUE 'Y'.
003800         10  MTR-STATUS-SUPPLIED     PIC X(01).
003900             88  MTR-STATUS-IS-SUPPLIED   VALUE 'Y'.
004000         10  MTR-SVCDATE-SUPPLIED    PIC X(01).
004100             88  MTR-SVCDATE-IS-SUPPLIED  VALUE 'Y'.
004200         10  MTR-FILTER-SUPPLIED     PIC X(01).
004300             88  MTR-FILTER-IS-SUPPLIED   VALUE 'Y'.
004400     05  FILLER                      PIC X(15).
