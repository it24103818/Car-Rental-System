000100*****************************************************************
000200* BLOKCOPY -- VEHICLE BLOCKED-PERIOD MASTER RECORD              *
000300*                                                                *
000400*   ONE ENTRY PER VEHICLE BLOCK-OUT (DETAILING, RECALL HOLD,    *
000500*   TRANSFER HOLD, ETC).  KEYED BY BLK-BLOCK-ID ON              *
000600*   BLOCKED-PERIOD-FILE (INDEXED).  MAINTAINED BY CFAVAIL.       *
000700*                                                                *
000800*   CHANGE LOG                                                  *
000900*   ----------                                                  *
001000*   04/02/97  RTD  ORIGINAL LAYOUT - ADDED WITH THE DETAILING   *
001100*                  HOLD PILOT AT RENTAL DESK #1.                 *
001200*   10/05/98  PJL  Y2K REMEDIATION - ALL DATE FIELDS EXPANDED   *
001300*                  TO CCYYMMDD.  REQ# Y2K-0162.                  *
001400*   03/22/99  KMS  ADDED CREATED-DATE TO SUPPORT THE OVERLAP    *
001500*                  AUDIT REPORT.                                 *
001600*****************************************************************
001700 01  BLOCKED-PERIOD-MASTER-RECORD.
001800     05  BLK-KEY.
001900         10  BLK-BLOCK-ID            PIC 9(09).
002000     05  BLK-VEHICLE-ID              PIC 9(09).
002100     05  BLK-DATE-RANGE.
002200         10  BLK-START-DATE          PIC 9(08).
002300         10  BLK-END-DATE            PIC 9(08).
002400*    NOTE - BLK-RANGE-KEY RETAINED FOR THE OVERLAP-CHECK
002500*    PARAGRAPHS THAT COMPARE THE WHOLE RANGE AS ONE 16-BYTE
002600*    SORT/COMPARE KEY INSTEAD OF TWO SEPARATE DATE FIELDS.
002700     05  BLK-RANGE-KEY REDEFINES BLK-DATE-RANGE
002800                                 PIC X(16).
002900     05  BLK-REASON                  PIC X(100).
003000     05  BLK-CREATED-DATE            PIC 9(08).
003100     05  FILLER                      PIC X(30).
