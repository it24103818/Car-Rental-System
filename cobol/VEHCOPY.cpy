000100*****************************************************************
000200* VEHCOPY  -- FLEET VEHICLE MASTER RECORD                       *
000300*                                                                *
000400*   ONE ENTRY PER VEHICLE IN THE RENTAL FLEET.  KEYED BY        *
000500*   VEH-VEHICLE-ID ON VEHICLE-FILE (INDEXED, KEY = VEH-VEHICLE  *
000600*   -ID).  WRITTEN BY THE FLEET-ADD ONE-TIME LOAD JOB (NOT IN   *
000700*   THIS LIBRARY); MAINTAINED HERE BY CFAVAIL AND CFMAINT.      *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ----------                                                  *
001100*   06/14/91  RTD  ORIGINAL LAYOUT FOR FLEET PILOT - 9 TRACKED  *
001200*                  VEHICLES, RENTAL DESK #1 ONLY.                *
001300*   02/02/93  RTD  ADDED COLOUR, EXPANDED MAKE/MODEL TO X(30)   *
001400*                  FOR THE NEW IMPORT LINE.                      *
001500*   11/30/95  KMS  ADDED MILEAGE-LIMIT-PER-DAY AND WEEKLY-RATE  *
001600*                  FOR THE DAMAGE-WAIVER PRICING PROJECT.        *
001700*   08/19/98  PJL  Y2K REMEDIATION - VEH-YEAR EXPANDED TO 4     *
001800*                  DIGITS (WAS 9(2)).  REQ# Y2K-0147.            *
001900*   04/03/01  KMS  ADDED AUDIT-TRAIL GROUP (CREATE/UPDATE       *
002000*                  DATE AND USER-ID) PER AUDIT REQ AR-0412.      *
002100*****************************************************************
002200 01  VEHICLE-MASTER-RECORD.
002300     05  VEH-KEY.
002400         10  VEH-VEHICLE-ID          PIC 9(09).
002500     05  VEH-LICENSE-PLATE           PIC X(15).
002600     05  VEH-MAKE                    PIC X(30).
002700     05  VEH-MODEL                   PIC X(30).
002800     05  VEH-YEAR-DATA.
002900         10  VEH-YEAR                PIC 9(04).
003000         10  VEH-YEAR-RDF REDEFINES VEH-YEAR.
003100             15  VEH-YEAR-CENTURY    PIC 9(02).
003200             15  VEH-YEAR-OF-CENTURY PIC 9(02).
003300     05  VEH-COLOUR                  PIC X(20).
003400     05  VEH-MILEAGE-LIMIT-PER-DAY   PIC S9(7)V9(2) COMP-3.
003500     05  VEH-WEEKLY-RATE             PIC S9(7)V9(2) COMP-3.
003600     05  VEH-STATUS                  PIC X(20).
003700         88  VEH-AVAILABLE           VALUE 'Available'.
003800         88  VEH-RENTED              VALUE 'Rented'.
003900         88  VEH-IN-MAINTENANCE      VALUE 'Maintenance'.
004000         88  VEH-UNAVAILABLE         VALUE 'Unavailable'.
004100     05  VEH-AUDIT-TRAIL.
004200         10  VEH-CREATE-DATE         PIC 9(08).
004300         10  VEH-LAST-UPDATE-DATE    PIC 9(08).
004400         10  VEH-LAST-UPDATE-USER    PIC X(08).
004500*    ---------------------------------------------------------
004600*    FLAT VIEW OF THE AUDIT TRAIL - USED WHEN THE RECORD IS
004700*    BLOCK-MOVED TO THE NIGHTLY EXTRACT FEED IN CFAVAIL.
004800*    ---------------------------------------------------------
004900     05  VEH-AUDIT-TRAIL-RDF REDEFINES VEH-AUDIT-TRAIL
005000                                 PIC X(24).
005100     05  FILLER                      PIC X(42).
