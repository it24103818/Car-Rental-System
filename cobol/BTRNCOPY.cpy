000100*****************************************************************
000200* BTRNCOPY -- BOOKING-SERVICE TRANSACTION RECORD                *
000300*                                                                *
000400*   ONE ENTRY PER REQUEST READ BY CFBOOK FROM BOOK-TRAN-FILE.   *
000500*   BTR-TRAN-CODE SELECTS ADD / UPDATE / CANCEL / DELETE / THE  *
000600*   READ-FLOW LIST REQUESTS.  FIELDS NOT USED BY A GIVEN        *
000700*   TRAN-CODE ARE LEFT AT THEIR SUPPLIED (POSSIBLY BLANK)       *
000800*   VALUE - SEE THE NULL/BLANK GUARDS IN THE PROCEDURE DIVISION.*
000900*                                                                *
001000*   CHANGE LOG                                                  *
001100*   ----------                                                  *
001200*   03/09/92  RTD  ORIGINAL LAYOUT - ADD/UPDATE/DELETE ONLY.     *
001300*   05/11/00  KMS  ADDED LIST-BY-CUSTOMER/LIST-BY-VEHICLE/      *
001400*                  LIST-WITH-EMAIL TRAN-CODES FOR THE READ-ONLY *
001500*                  REPORTING CYCLE.                              *
001600*****************************************************************
001700 01  BOOK-TRAN-RECORD.
001800     05  BTR-TRAN-CODE               PIC X(08).
001900         88  BTR-ADD                 VALUE 'ADD     '.
002000         88  BTR-UPDATE               VALUE 'UPDATE  '.
002100         88  BTR-CANCEL               VALUE 'CANCEL  '.
002200         88  BTR-DELETE               VALUE 'DELETE  '.
002300         88  BTR-LIST-ALL             VALUE 'LISTALL '.
002400         88  BTR-LIST-BY-CUSTOMER     VALUE 'LISTCUST'.
002500         88  BTR-LIST-BY-VEHICLE      VALUE 'LISTVEH '.
002600         88  BTR-LIST-WITH-EMAIL      VALUE 'LISTMAIL'.
002700     05  BTR-BOOKING-ID              PIC 9(09).
002800     05  BTR-CUSTOMER-ID             PIC 9(09).
002900     05  BTR-VEHICLE-ID              PIC 9(09).
003000     05  BTR-CUSTOMER-NAME           PIC X(60).
003100     05  BTR-PICKUP-DATE             PIC 9(08).
003200     05  BTR-RETURN-DATE             PIC 9(08).
003300     05  BTR-PICKUP-LOCATION         PIC X(50).
003400     05  BTR-RETURN-LOCATION         PIC X(50).
003500     05  BTR-TOTAL-COST              PIC S9(8)V9(2) COMP-3.
003600     05  BTR-BOOKING-STATUS          PIC X(30).
003700     05  BTR-STATUS-SUPPLIED-SW      PIC X(01).
003800         88  BTR-STATUS-WAS-SUPPLIED VALUE 'Y'.
003900     05  FILLER                      PIC X(20).
