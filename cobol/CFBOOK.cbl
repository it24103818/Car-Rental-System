000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*   LICENSED MATERIALS - PROPERTY OF THE FLEET OPERATIONS GROUP *
000400*   ALL RIGHTS RESERVED                                         *
000500*****************************************************************
000600 PROGRAM-ID.    CFBOOK.
000700 AUTHOR.        R T DUMOND.
000800 INSTALLATION.  FLEET OPERATIONS - BATCH SYSTEMS.
000900 DATE-WRITTEN.  03/09/92.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300*   C H A N G E   L O G                                         *
001400*   ---------------------                                       *
001500*   03/09/92  RTD  ORIGINAL BUILD.  ADD/UPDATE/DELETE AND THE   *
001600*                  LIST-ALL READ FLOW ONLY - MODELLED ON THE    *
001700*                  CUSTOMER-FILE MAINTENANCE PROGRAM IN THE     *
001800*                  TECHNIQUES LIBRARY.                           *
001900*   07/21/94  RTD  ADDED PICKUP-LOCATION/RETURN-LOCATION TO THE *
002000*                  ADD AND UPDATE TRANSACTIONS - MULTI-BRANCH   *
002100*                  PILOT.                                        *
002200*   01/15/97  KMS  ADDED CANCEL TRAN-CODE AND THE CANCEL GUARD  *
002300*                  (NO-OP IF ALREADY CANCELLED).                 *
002400*   09/02/98  PJL  Y2K REMEDIATION - NO DATE ARITHMETIC IN THIS *
002500*                  PROGRAM, DATES MOVE STRAIGHT THROUGH AS      *
002600*                  CCYYMMDD.  REVIEWED, NO CHANGE.  Y2K-0151.    *
002700*   05/11/00  KMS  ADDED LIST-BY-CUSTOMER, LIST-BY-VEHICLE AND  *
002800*                  LIST-WITH-EMAIL READ FLOWS FOR THE WEB        *
002900*                  RESERVATION HOLD PROJECT.  LIST-WITH-EMAIL   *
003000*                  READS CUSTOMER-EMAIL-FILE KEYED BY CUSTOMER-ID*
003100*                  AND LEAVES THE E-MAIL COLUMN BLANK WHEN NO    *
003200*                  ROW MATCHES (LEFT-JOIN EQUIVALENT).           *
003300*   06/19/03  DLH  ADDED THE BOOKING-STATUS DEFAULT OF 'ACTIVE' *
003400*                  ON ADD WHEN THE REQUEST LEAVES IT BLANK.      *
003500*                  TICKET FL-2241.                               *
003600*   02/08/05  DLH  ADDED A VEHICLE-ID-REQUIRED GUARD ON 210 -    *
003700*                  A ZERO/BLANK VEHICLE-ID WAS WRITING A BOOKING *
003800*                  WITH NO VEHICLE ON FILE.  TICKET FL-2309.     *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT BOOKING-FILE
004900         ASSIGN TO BOOKFILE
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS BOK-BOOKING-ID
005300         FILE STATUS IS WS-BOK-FILE-STATUS.
005400     SELECT CUSTOMER-EMAIL-FILE
005500         ASSIGN TO CUSTMAIL
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS DYNAMIC
005800         RECORD KEY IS CEM-CUSTOMER-ID
005900         FILE STATUS IS WS-CEM-FILE-STATUS.
006000     SELECT BOOK-TRAN-FILE
006100         ASSIGN TO BOKTRAN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-BTR-FILE-STATUS.
006400     SELECT BOOK-LIST-OUT
006500         ASSIGN TO BOOKLIST
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-LST-FILE-STATUS.
006800     SELECT BOOK-ACTIVITY-RPT
006900         ASSIGN TO BOKACTV
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-ACT-FILE-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  BOOKING-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 280 CHARACTERS.
007700 COPY BOOKCOPY.
007800 FD  CUSTOMER-EMAIL-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 90 CHARACTERS.
008100 COPY EMAILCPY.
008200 FD  BOOK-TRAN-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 260 CHARACTERS.
008500 COPY BTRNCOPY.
008600 FD  BOOK-LIST-OUT
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  LST-REPORT-RECORD.
009000     05  LST-REPORT-LINE                PIC X(120).
009100     05  FILLER                         PIC X(12).
009200 FD  BOOK-ACTIVITY-RPT
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  ACT-REPORT-RECORD.
009600     05  ACT-REPORT-LINE                PIC X(120).
009700     05  FILLER                         PIC X(12).
009800 WORKING-STORAGE SECTION.
009900 01  WS-FILE-STATUS-GROUP.
010000     05  WS-BOK-FILE-STATUS          PIC X(02).
010100         88  WS-BOK-OK                VALUE '00'.
010200     05  WS-CEM-FILE-STATUS          PIC X(02).
010300         88  WS-CEM-OK                VALUE '00'.
010400         88  WS-CEM-NOTFOUND          VALUE '23'.
010500     05  WS-BTR-FILE-STATUS          PIC X(02).
010600         88  WS-BTR-OK                VALUE '00'.
010700         88  WS-BTR-EOF               VALUE '10'.
010800     05  WS-LST-FILE-STATUS          PIC X(02).
010900     05  WS-ACT-FILE-STATUS          PIC X(02).
011000     05  FILLER                      PIC X(10).
011100 01  WS-SWITCHES.
011200     05  WS-BTR-EOF-SW               PIC X(01) VALUE 'N'.
011300         88  WS-BTR-AT-EOF           VALUE 'Y'.
011400     05  WS-SCAN-EOF-SW              PIC X(01) VALUE 'N'.
011500         88  WS-SCAN-AT-EOF          VALUE 'Y'.
011600     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
011700         88  WS-TRAN-REJECTED        VALUE 'Y'.
011800     05  FILLER                      PIC X(10).
011900 01  WS-EDIT-FIELDS.
012000     05  WS-ED-BOOKING-ID            PIC ZZZZZZZZ9.
012100     05  WS-ED-CUSTOMER-ID           PIC ZZZZZZZZ9.
012200     05  WS-ED-VEHICLE-ID            PIC ZZZZZZZZ9.
012300     05  WS-ED-TOTAL-COST            PIC Z,ZZZ,ZZ9.99.
012400     05  FILLER                      PIC X(10).
012500 01  WS-EMAIL-WORK-FIELDS.
012600     05  WS-DISPLAY-EMAIL            PIC X(60).
012700     05  WS-DISPLAY-EMAIL-RDF REDEFINES WS-DISPLAY-EMAIL.
012800         10  WS-EMAIL-LOCAL-PART     PIC X(30).
012900         10  WS-EMAIL-DOMAIN-PART    PIC X(30).
013000     05  FILLER                      PIC X(10).
013100 LINKAGE SECTION.
013200 PROCEDURE DIVISION.
013300*****************************************************************
013400*    MAIN LINE - DRAINS THE BOOKING-SERVICE REQUEST FILE.        *
013500*****************************************************************
013600 000-MAIN-LOGIC.
013700     PERFORM 980-OPEN-FILES THRU 980-EXIT.
013800     PERFORM 610-READ-BOOK-TRAN THRU 610-EXIT.
013900     PERFORM 200-PROCESS-ONE-TRAN THRU 200-EXIT
014000         UNTIL WS-BTR-AT-EOF.
014100     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
014200     GOBACK.
014300
014400 200-PROCESS-ONE-TRAN.
014500     MOVE 'N' TO WS-REJECT-SW.
014600     EVALUATE TRUE
014700         WHEN BTR-ADD
014800             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT
014900         WHEN BTR-UPDATE
015000             PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT
015100         WHEN BTR-CANCEL
015200             PERFORM 230-PROCESS-CANCEL-TRAN THRU 230-EXIT
015300         WHEN BTR-DELETE
015400             PERFORM 235-PROCESS-DELETE-TRAN THRU 235-EXIT
015500         WHEN BTR-LIST-ALL
015600             PERFORM 240-PROCESS-LISTALL-TRAN THRU 240-EXIT
015700         WHEN BTR-LIST-BY-CUSTOMER
015800             PERFORM 250-PROCESS-LISTCUST-TRAN THRU 250-EXIT
015900         WHEN BTR-LIST-BY-VEHICLE
016000             PERFORM 260-PROCESS-LISTVEH-TRAN THRU 260-EXIT
016100         WHEN BTR-LIST-WITH-EMAIL
016200             PERFORM 270-PROCESS-LISTMAIL-TRAN THRU 270-EXIT
016300         WHEN OTHER
016400             MOVE 'Y' TO WS-REJECT-SW
016500             PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
016600     END-EVALUATE.
016700     PERFORM 610-READ-BOOK-TRAN THRU 610-EXIT.
016800 200-EXIT.
016900     EXIT.
017000
017100 610-READ-BOOK-TRAN.
017200     READ BOOK-TRAN-FILE
017300         AT END SET WS-BTR-AT-EOF TO TRUE
017400     END-READ.
017500 610-EXIT.
017600     EXIT.
017700*****************************************************************
017800*    ADD A BOOKING.  BOOKING-STATUS DEFAULTS TO 'ACTIVE' WHEN    *
017900*    THE REQUEST DOES NOT SUPPLY ONE (BUSINESS RULE - BOOKING   *
018000*    DEFAULT STATUS).                                            *
018100*        NOTE (KMS 05/11/00) - FLEET OPS ASKED ONCE MORE WHETHER *
018200*        ADDING A BOOKING SHOULD FLIP THE VEHICLE MASTER TO      *
018300*        'Rented' HERE.  STILL NO - CFAVAIL DERIVES 'RENTED' AT  *
018400*        REPORT TIME FROM THE ACTIVE BOOKING ITSELF, SO THIS     *
018500*        PROGRAM LEAVES VEH-STATUS ALONE ON ADD/CANCEL/DELETE.   *
018600*****************************************************************
018700 210-PROCESS-ADD-TRAN.
018800     IF BTR-VEHICLE-ID = ZERO
018900         MOVE 'Y' TO WS-REJECT-SW
019000         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
019100         GO TO 210-EXIT
019200     END-IF.
019300     MOVE BTR-BOOKING-ID       TO BOK-BOOKING-ID.
019400     MOVE BTR-CUSTOMER-ID      TO BOK-CUSTOMER-ID.
019500     MOVE BTR-VEHICLE-ID       TO BOK-VEHICLE-ID.
019600     MOVE BTR-CUSTOMER-NAME    TO BOK-CUSTOMER-NAME.
019700     MOVE BTR-PICKUP-DATE      TO BOK-PICKUP-DATE.
019800     MOVE BTR-RETURN-DATE      TO BOK-RETURN-DATE.
019900     MOVE BTR-PICKUP-LOCATION  TO BOK-PICKUP-LOCATION.
020000     MOVE BTR-RETURN-LOCATION  TO BOK-RETURN-LOCATION.
020100     MOVE BTR-TOTAL-COST       TO BOK-TOTAL-COST.
020200     IF BTR-STATUS-WAS-SUPPLIED
020300         MOVE BTR-BOOKING-STATUS TO BOK-BOOKING-STATUS
020400     ELSE
020500         MOVE 'ACTIVE' TO BOK-BOOKING-STATUS
020600     END-IF.
020700     WRITE BOOKING-MASTER-RECORD
020800         INVALID KEY
020900             MOVE 'Y' TO WS-REJECT-SW
021000     END-WRITE.
021100     IF WS-TRAN-REJECTED
021200         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
021300     ELSE
021400         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
021500     END-IF.
021600 210-EXIT.
021700     EXIT.
021800*****************************************************************
021900*    UPDATE A BOOKING.  THE DATE, LOCATION AND COST FIELDS ARE  *
022000*    ALWAYS SUPPLIED ON AN UPDATE REQUEST; BOOKING-STATUS IS    *
022100*    THE ONE SELECTIVELY-SUPPLIED FIELD.                         *
022200*****************************************************************
022300 220-PROCESS-UPDATE-TRAN.
022400     MOVE BTR-BOOKING-ID TO BOK-BOOKING-ID.
022500     READ BOOKING-FILE
022600         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
022700     END-READ.
022800     IF WS-TRAN-REJECTED
022900         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
023000         GO TO 220-EXIT
023100     END-IF.
023200     MOVE BTR-CUSTOMER-NAME    TO BOK-CUSTOMER-NAME.
023300     MOVE BTR-PICKUP-DATE      TO BOK-PICKUP-DATE.
023400     MOVE BTR-RETURN-DATE      TO BOK-RETURN-DATE.
023500     MOVE BTR-PICKUP-LOCATION  TO BOK-PICKUP-LOCATION.
023600     MOVE BTR-RETURN-LOCATION  TO BOK-RETURN-LOCATION.
023700     MOVE BTR-TOTAL-COST       TO BOK-TOTAL-COST.
023800     IF BTR-STATUS-WAS-SUPPLIED
023900         MOVE BTR-BOOKING-STATUS TO BOK-BOOKING-STATUS
024000     END-IF.
024100     REWRITE BOOKING-MASTER-RECORD
024200         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
024300     END-REWRITE.
024400     IF WS-TRAN-REJECTED
024500         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
024600     ELSE
024700         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
024800     END-IF.
024900 220-EXIT.
025000     EXIT.
025100*****************************************************************
025200*    CANCEL GUARD - A BOOKING ALREADY CANCELLED IS REJECTED,    *
025300*    NOT RE-CANCELLED, SO THE ACTIVITY LOG SHOWS A GENUINE      *
025400*    DOUBLE-CANCEL ATTEMPT RATHER THAN A SILENT NO-OP.           *
025500*****************************************************************
025600 230-PROCESS-CANCEL-TRAN.
025700     MOVE BTR-BOOKING-ID TO BOK-BOOKING-ID.
025800     READ BOOKING-FILE
025900         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
026000     END-READ.
026100     IF WS-TRAN-REJECTED
026200         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
026300         GO TO 230-EXIT
026400     END-IF.
026500     IF BOK-CANCELLED
026600         MOVE 'Y' TO WS-REJECT-SW
026700         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
026800         GO TO 230-EXIT
026900     END-IF.
027000     MOVE 'CANCELLED' TO BOK-BOOKING-STATUS.
027100     REWRITE BOOKING-MASTER-RECORD
027200         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
027300     END-REWRITE.
027400     IF WS-TRAN-REJECTED
027500         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
027600     ELSE
027700         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
027800     END-IF.
027900 230-EXIT.
028000     EXIT.
028100
028200 235-PROCESS-DELETE-TRAN.
028300     MOVE BTR-BOOKING-ID TO BOK-BOOKING-ID.
028400     READ BOOKING-FILE
028500         INVALID KEY MOVE 'Y' TO WS-REJECT-SW
028600     END-READ.
028700     IF NOT WS-TRAN-REJECTED
028800         DELETE BOOKING-FILE RECORD
028900             INVALID KEY MOVE 'Y' TO WS-REJECT-SW
029000         END-DELETE
029100     END-IF.
029200     IF WS-TRAN-REJECTED
029300         PERFORM 900-REPORT-BAD-TRAN THRU 900-EXIT
029400     ELSE
029500         PERFORM 910-REPORT-TRAN-PROCESSED THRU 910-EXIT
029600     END-IF.
029700 235-EXIT.
029800     EXIT.
029900*****************************************************************
030000*    READ FLOW - ALL BOOKINGS, FILE KEY ORDER.                   *
030100*****************************************************************
030200 240-PROCESS-LISTALL-TRAN.
030300     MOVE LOW-VALUES TO BOK-BOOKING-ID.
030400     START BOOKING-FILE KEY IS NOT LESS THAN BOK-BOOKING-ID
030500         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
030600     MOVE 'N' TO WS-SCAN-EOF-SW.
030700     PERFORM 241-WRITE-ONE-LIST-LINE THRU 241-EXIT
030800         UNTIL WS-SCAN-AT-EOF.
030900 240-EXIT.
031000     EXIT.
031100
031200 241-WRITE-ONE-LIST-LINE.
031300     READ BOOKING-FILE NEXT RECORD
031400         AT END SET WS-SCAN-AT-EOF TO TRUE
031500     END-READ.
031600     IF NOT WS-SCAN-AT-EOF
031700         PERFORM 290-FORMAT-LIST-LINE THRU 290-EXIT
031800     END-IF.
031900 241-EXIT.
032000     EXIT.
032100*****************************************************************
032200*    READ FLOW - BOOKINGS FOR ONE CUSTOMER.  NO ALTERNATE INDEX *
032300*    EXISTS SO THIS IS A SEQUENTIAL SCAN OF BOOKING-FILE.        *
032400*****************************************************************
032500 250-PROCESS-LISTCUST-TRAN.
032600     MOVE LOW-VALUES TO BOK-BOOKING-ID.
032700     START BOOKING-FILE KEY IS NOT LESS THAN BOK-BOOKING-ID
032800         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
032900     MOVE 'N' TO WS-SCAN-EOF-SW.
033000     PERFORM 251-SCAN-FOR-CUSTOMER THRU 251-EXIT
033100         UNTIL WS-SCAN-AT-EOF.
033200 250-EXIT.
033300     EXIT.
033400
033500 251-SCAN-FOR-CUSTOMER.
033600     READ BOOKING-FILE NEXT RECORD
033700         AT END SET WS-SCAN-AT-EOF TO TRUE
033800     END-READ.
033900     IF NOT WS-SCAN-AT-EOF
034000        AND BOK-CUSTOMER-ID = BTR-CUSTOMER-ID
034100         PERFORM 290-FORMAT-LIST-LINE THRU 290-EXIT
034200     END-IF.
034300 251-EXIT.
034400     EXIT.
034500*****************************************************************
034600*    READ FLOW - BOOKINGS FOR ONE VEHICLE.  SAME SCAN SHAPE AS  *
034700*    250 ABOVE, FILTERED ON VEHICLE-ID INSTEAD OF CUSTOMER-ID.   *
034800*****************************************************************
034900 260-PROCESS-LISTVEH-TRAN.
035000     MOVE LOW-VALUES TO BOK-BOOKING-ID.
035100     START BOOKING-FILE KEY IS NOT LESS THAN BOK-BOOKING-ID
035200         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
035300     MOVE 'N' TO WS-SCAN-EOF-SW.
035400     PERFORM 261-SCAN-FOR-VEHICLE THRU 261-EXIT
035500         UNTIL WS-SCAN-AT-EOF.
035600 260-EXIT.
035700     EXIT.
035800
035900 261-SCAN-FOR-VEHICLE.
036000     READ BOOKING-FILE NEXT RECORD
036100         AT END SET WS-SCAN-AT-EOF TO TRUE
036200     END-READ.
036300     IF NOT WS-SCAN-AT-EOF
036400        AND BOK-VEHICLE-ID = BTR-VEHICLE-ID
036500         PERFORM 290-FORMAT-LIST-LINE THRU 290-EXIT
036600     END-IF.
036700 261-EXIT.
036800     EXIT.
036900*****************************************************************
037000*    READ FLOW - ALL BOOKINGS WITH THE CUSTOMER'S PRIMARY       *
037100*    E-MAIL ADDRESS APPENDED (LEFT-JOIN EQUIVALENT - A MISSING  *
037200*    CUSTOMER-EMAIL-FILE ROW LEAVES THE COLUMN BLANK RATHER     *
037300*    THAN DROPPING THE BOOKING FROM THE REPORT).                 *
037400*****************************************************************
037500 270-PROCESS-LISTMAIL-TRAN.
037600     MOVE LOW-VALUES TO BOK-BOOKING-ID.
037700     START BOOKING-FILE KEY IS NOT LESS THAN BOK-BOOKING-ID
037800         INVALID KEY SET WS-SCAN-AT-EOF TO TRUE.
037900     MOVE 'N' TO WS-SCAN-EOF-SW.
038000     PERFORM 271-WRITE-ONE-MAIL-LINE THRU 271-EXIT
038100         UNTIL WS-SCAN-AT-EOF.
038200 270-EXIT.
038300     EXIT.
038400
038500 271-WRITE-ONE-MAIL-LINE.
038600     READ BOOKING-FILE NEXT RECORD
038700         AT END SET WS-SCAN-AT-EOF TO TRUE
038800     END-READ.
038900     IF NOT WS-SCAN-AT-EOF
039000         MOVE BOK-CUSTOMER-ID TO CEM-CUSTOMER-ID
039100         READ CUSTOMER-EMAIL-FILE
039200             INVALID KEY MOVE SPACES TO CEM-EMAIL-ADDR
039300         END-READ
039400         MOVE CEM-EMAIL-ADDR TO WS-DISPLAY-EMAIL
039500         PERFORM 290-FORMAT-LIST-LINE THRU 290-EXIT
039600         STRING '   E-MAIL: ' WS-DISPLAY-EMAIL
039700             DELIMITED BY SIZE INTO LST-REPORT-LINE
039800         WRITE LST-REPORT-RECORD
039900     END-IF.
040000 271-EXIT.
040100     EXIT.
040200
040300 290-FORMAT-LIST-LINE.
040400     MOVE BOK-BOOKING-ID  TO WS-ED-BOOKING-ID.
040500     MOVE BOK-CUSTOMER-ID TO WS-ED-CUSTOMER-ID.
040600     MOVE BOK-VEHICLE-ID  TO WS-ED-VEHICLE-ID.
040700     MOVE BOK-TOTAL-COST  TO WS-ED-TOTAL-COST.
040800     MOVE SPACES TO LST-REPORT-LINE.
040900     STRING 'BKG ' WS-ED-BOOKING-ID
041000            '  CUST ' WS-ED-CUSTOMER-ID
041100            '  VEH ' WS-ED-VEHICLE-ID
041200            '  ' BOK-BOOKING-STATUS(1:10)
041300            '  COST ' WS-ED-TOTAL-COST
041400         DELIMITED BY SIZE INTO LST-REPORT-LINE.
041500     WRITE LST-REPORT-RECORD.
041600 290-EXIT.
041700     EXIT.
041800
041900 900-REPORT-BAD-TRAN.
042000     MOVE SPACES TO ACT-REPORT-LINE.
042100     MOVE BTR-BOOKING-ID TO WS-ED-BOOKING-ID.
042200     STRING '*** REJECTED - ' BTR-TRAN-CODE
042300            '  BKG ' WS-ED-BOOKING-ID
042400         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
042500     WRITE ACT-REPORT-RECORD.
042600 900-EXIT.
042700     EXIT.
042800
042900 910-REPORT-TRAN-PROCESSED.
043000     MOVE SPACES TO ACT-REPORT-LINE.
043100     MOVE BTR-BOOKING-ID TO WS-ED-BOOKING-ID.
043200     STRING BTR-TRAN-CODE '  BKG ' WS-ED-BOOKING-ID
043300            '  PROCESSED OK'
043400         DELIMITED BY SIZE INTO ACT-REPORT-LINE.
043500     WRITE ACT-REPORT-RECORD.
043600 910-EXIT.
043700     EXIT.
043800*****************************************************************
043900*    FILE OPEN/CLOSE UTILITY PARAGRAPHS.                         *
044000*****************************************************************
044100 980-OPEN-FILES.
044200     OPEN I-O    BOOKING-FILE.
044300     OPEN INPUT  CUSTOMER-EMAIL-FILE.
044400     OPEN INPUT  BOOK-TRAN-FILE.
044500     OPEN OUTPUT BOOK-LIST-OUT.
044600     OPEN OUTPUT BOOK-ACTIVITY-RPT.
044700     IF NOT WS-BOK-OK
044800         PERFORM 999-ABEND-RTN THRU 999-EXIT
044900     END-IF.
045000 980-EXIT.
045100     EXIT.
045200
045300 990-CLOSE-FILES.
045400     CLOSE BOOKING-FILE
045500           CUSTOMER-EMAIL-FILE
045600           BOOK-TRAN-FILE
045700           BOOK-LIST-OUT
045800           BOOK-ACTIVITY-RPT.
045900 990-EXIT.
046000     EXIT.
046100
046200 999-ABEND-RTN.
046300     DISPLAY 'CFBOOK - BOOKING-FILE OPEN FAILED - STATUS '
046400             WS-BOK-FILE-STATUS.
046500     MOVE 16 TO RETURN-CODE.
046600     GOBACK.
046700 999-EXIT.
046800     EXIT.
