000100*****************************************************************
000200* MAINCOPY -- VEHICLE MAINTENANCE WORK-ORDER MASTER RECORD      *
000300*                                                                *
000400*   ONE ENTRY PER MAINTENANCE WORK ORDER.  KEYED BY             *
000500*   MNT-MAINTENANCE-ID ON MAINTENANCE-FILE (INDEXED).  HISTORY  *
000600*   LOOKUPS BY VEHICLE-ID ARE SORTED ON SERVICE-DATE DESCENDING *
000700*   AT READ TIME (SEE CFSORT) - NO ALTERNATE INDEX EXISTS.      *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ----------                                                  *
001100*   02/04/94  RTD  ORIGINAL LAYOUT - TRACKED OPEN/CLOSED ONLY,  *
001200*                  NO COST CAPTURE.                              *
001300*   06/30/96  RTD  ADDED COST AND MECHANIC-NAME FOR THE SHOP    *
001400*                  BILLING TIE-OUT PROJECT.                      *
001500*   09/14/98  PJL  Y2K REMEDIATION - MAINTENANCE-DATE AND       *
001600*                  SERVICE-DATE EXPANDED TO CCYYMMDD.  Y2K-0156 *
001700*   02/18/00  KMS  RENAMED STATUS VALUES TO PENDING/COMPLETED   *
001800*                  TO MATCH THE NEW STATUS CODE STANDARD.        *
001900*****************************************************************
002000 01  MAINTENANCE-MASTER-RECORD.
002100     05  MNT-KEY.
002200         10  MNT-MAINTENANCE-ID      PIC 9(09).
002300     05  MNT-VEHICLE-ID              PIC 9(09).
002400     05  MNT-MAINTENANCE-DATE        PIC 9(08).
002500     05  MNT-MECHANIC-NAME           PIC X(40).
002600     05  MNT-COST                    PIC S9(8)V9(2) COMP-3.
002700     05  MNT-ISSUE                   PIC X(200).
002800     05  MNT-STATUS                  PIC X(10).
002900         88  MNT-PENDING             VALUE 'PENDING'.
003000         88  MNT-COMPLETED           VALUE 'COMPLETED'.
003100     05  MNT-SERVICE-DATE            PIC 9(08).
003200     05  MNT-DATES-RDF REDEFINES MNT-SERVICE-DATE.
003300         10  MNT-SERVICE-CCYY        PIC 9(04).
003400         10  MNT-SERVICE-MMDD        PIC 9(04).
003500     05  FILLER                      PIC X(25).
