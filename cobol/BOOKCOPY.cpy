000100*****************************************************************
000200* BOOKCOPY -- RENTAL BOOKING MASTER RECORD                      *
000300*                                                                *
000400*   ONE ENTRY PER RENTAL BOOKING.  KEYED BY BOK-BOOKING-ID ON   *
000500*   BOOKING-FILE (INDEXED).  SECONDARY LOOKUPS BY CUSTOMER-ID   *
000600*   AND BY VEHICLE-ID ARE SEQUENTIAL SCANS OVER THIS FILE -     *
000700*   THERE IS NO ALTERNATE INDEX BUILT FOR THIS RELEASE.         *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ----------                                                  *
001100*   03/09/92  RTD  ORIGINAL LAYOUT.                              *
001200*   07/21/94  RTD  ADDED PICKUP-LOCATION / RETURN-LOCATION -    *
001300*                  MULTI-BRANCH PILOT.                           *
001400*   01/15/97  KMS  ADDED TOTAL-COST, WIDENED TO S9(8)V99 FOR    *
001500*                  LONG-TERM LEASE BOOKINGS.                     *
001600*   09/02/98  PJL  Y2K REMEDIATION - PICKUP-DATE/RETURN-DATE    *
001700*                  EXPANDED TO CCYYMMDD (WAS YYMMDD).  Y2K-0151 *
001800*   05/11/00  KMS  ADDED BOOKING-STATUS 'Pending' VALUE FOR THE *
001900*                  WEB RESERVATION HOLD PROJECT.                 *
002000*****************************************************************
002100 01  BOOKING-MASTER-RECORD.
002200     05  BOK-KEY.
002300         10  BOK-BOOKING-ID          PIC 9(09).
002400     05  BOK-CUSTOMER-ID             PIC 9(09).
002500     05  BOK-VEHICLE-ID              PIC 9(09).
002600     05  BOK-CUSTOMER-NAME           PIC X(60).
002700     05  BOK-CUSTOMER-NAME-RDF REDEFINES BOK-CUSTOMER-NAME.
002800         10  BOK-CUSTOMER-LAST-NAME  PIC X(30).
002900         10  BOK-CUSTOMER-FIRST-NAME PIC X(30).
003000     05  BOK-RENTAL-DATES.
003100         10  BOK-PICKUP-DATE         PIC 9(08).
003200         10  BOK-RETURN-DATE         PIC 9(08).
003300     05  BOK-RENTAL-DATES-RDF REDEFINES BOK-RENTAL-DATES.
003400         10  BOK-PICKUP-DATE-X.
003500             15  BOK-PICKUP-CCYY     PIC 9(04).
003600             15  BOK-PICKUP-MM       PIC 9(02).
003700             15  BOK-PICKUP-DD       PIC 9(02).
003800         10  BOK-RETURN-DATE-X.
003900             15  BOK-RETURN-CCYY     PIC 9(04).
004000             15  BOK-RETURN-MM       PIC 9(02).
004100             15  BOK-RETURN-DD       PIC 9(02).
004200     05  BOK-PICKUP-LOCATION         PIC X(50).
004300     05  BOK-RETURN-LOCATION         PIC X(50).
004400     05  BOK-TOTAL-COST              PIC S9(8)V9(2) COMP-3.
004500     05  BOK-BOOKING-STATUS          PIC X(30).
004600         88  BOK-ACTIVE              VALUE 'ACTIVE'.
004700         88  BOK-PENDING             VALUE 'Pending'.
004800         88  BOK-CANCELLED           VALUE 'CANCELLED'.
004900     05  FILLER                      PIC X(20).
