000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*   LICENSED MATERIALS - PROPERTY OF THE FLEET OPERATIONS GROUP *
000400*   ALL RIGHTS RESERVED                                         *
000500*****************************************************************
000600 PROGRAM-ID.    CFSORT.
000700 AUTHOR.        R T DUMOND.
000800 INSTALLATION.  FLEET OPERATIONS - BATCH SYSTEMS.
000900 DATE-WRITTEN.  02/11/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300*   CHANGE LOG                                                  *
001400*   ----------                                                  *
001500*   02/11/94  RTD  ORIGINAL BUILD - LIFTED FROM THE ADSORT       *
001600*                  UTILITY IN THE TECHNIQUES LIBRARY AND         *
001700*                  RECAST AS A CALLABLE SUBPROGRAM SO CFMAINT    *
001800*                  CAN SORT SERVICE-DATE HISTORY WITHOUT A       *
001900*                  SORT/MERGE STEP IN THE JCL.                   *
002000*   03/22/99  KMS  ADOPTED BY CFAVAIL FOR THE BLOCKED-PERIOD     *
002100*                  DETAIL REPORT (START-DATE ASCENDING).  THE    *
002200*                  CALLER PACKS (DATE * 1000) + TABLE-INDEX INTO *
002300*                  EACH ENTRY SO THE ORIGINAL RECORD CAN BE      *
002400*                  RECOVERED AFTER THE SORT - NO RECORD PAYLOAD  *
002500*                  MOVES THROUGH THIS PROGRAM, ONLY THE KEYS.    *
002600*   08/30/99  PJL  Y2K REMEDIATION REVIEW - CONFIRMED NO DATE    *
002700*                  FIELD IS INTERPRETED HERE, ONLY PACKED-KEY    *
002800*                  ARITHMETIC.  NO CHANGE REQUIRED.  Y2K-0165.   *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-SORT-WORK-FIELDS.
003900     05  WS-MOVE-FROM            PIC S9(8) COMP VALUE +0.
004000*    DUMP VIEW - SHOWN BY THE IPCS FORMATTER WHEN A STORAGE      *
004100*    DUMP IS TAKEN ACROSS THIS CALL.                             *
004200     05  WS-MOVE-FROM-RDF REDEFINES WS-MOVE-FROM
004300                                 PIC X(04).
004400     05  WS-INSERT-TO            PIC S9(8) COMP VALUE +0.
004500     05  WS-INSERT-TO-RDF REDEFINES WS-INSERT-TO
004600                                 PIC X(04).
004700     05  WS-INSERT-KEY           PIC S9(11) COMP-3 VALUE +0.
004800*    ---------------------------------------------------------
004900*    FLAT VIEW OF THE INSERTION KEY - DOCUMENTS THE CALLER'S
005000*    PACKED-KEY SCHEME: (DATE-VALUE * 1000) + TABLE-INDEX.
005100*    NOT REFERENCED BY THIS PROGRAM'S OWN LOGIC.
005200*    ---------------------------------------------------------
005300     05  WS-INSERT-KEY-RDF REDEFINES WS-INSERT-KEY.
005400         10  WS-IK-DATE-VALUE    PIC S9(8).
005500         10  WS-IK-TABLE-INDEX   PIC S9(3).
005600     05  FILLER                  PIC X(10).
005700 LINKAGE SECTION.
005800 01  LS-ENTRY-COUNT              PIC S9(8) COMP.
005900 01  LS-SORT-TABLE.
006000     05  LS-SORT-ENTRY           PIC S9(11) COMP-3
006100                                  OCCURS 1 TO 500 TIMES
006200                                  DEPENDING ON LS-ENTRY-COUNT.
006300 PROCEDURE DIVISION USING LS-ENTRY-COUNT, LS-SORT-TABLE.
006400*****************************************************************
006500*    INSERTION SORT, ASCENDING, ON THE PACKED KEY IN EACH        *
006600*    LS-SORT-ENTRY.  A CALLER THAT NEEDS DESCENDING ORDER        *
006700*    (CFMAINT'S SERVICE-DATE HISTORY) WALKS THE RETURNED TABLE   *
006800*    BACK TO FRONT RATHER THAN ASK THIS PROGRAM FOR A SECOND     *
006900*    ORDERING OPTION.                                            *
007000*****************************************************************
007100 000-SORT-TABLE.
007200     IF LS-ENTRY-COUNT < 2
007300         GOBACK
007400     END-IF.
007500     PERFORM 100-INSERT-NEXT-ENTRY THRU 100-EXIT
007600         VARYING WS-MOVE-FROM FROM 2 BY 1
007700             UNTIL WS-MOVE-FROM > LS-ENTRY-COUNT.
007800     GOBACK.
007900
008000 100-INSERT-NEXT-ENTRY.
008100     MOVE LS-SORT-ENTRY(WS-MOVE-FROM) TO WS-INSERT-KEY.
008200     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
008300     PERFORM 110-SHIFT-ONE-ENTRY THRU 110-EXIT
008400         UNTIL WS-INSERT-TO <= 0
008500            OR LS-SORT-ENTRY(WS-INSERT-TO) <= WS-INSERT-KEY.
008600     MOVE WS-INSERT-KEY TO LS-SORT-ENTRY(WS-INSERT-TO + 1).
008700 100-EXIT.
008800     EXIT.
008900
009000 110-SHIFT-ONE-ENTRY.
009100     MOVE LS-SORT-ENTRY(WS-INSERT-TO)
009200       TO LS-SORT-ENTRY(WS-INSERT-TO + 1).
009300     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
009400 110-EXIT.
009500     EXIT.
