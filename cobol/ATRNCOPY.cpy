000100*****************************************************************
000200* ATRNCOPY -- AVAILABILITY-SERVICE TRANSACTION RECORD           *
000300*                                                                *
000400*   ONE ENTRY PER REQUEST READ BY CFAVAIL FROM                  *
000500*   AVAIL-TRAN-FILE.  ATR-TRAN-CODE SELECTS BLOCK / UNBLOCK /   *
000600*   CHECK;  THE STATS/DETAIL/BLOCK-LIST REPORT STEPS TAKE NO    *
000700*   TRANSACTION INPUT AND RUN UNCONDITIONALLY EACH CYCLE.        *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ----------                                                  *
001100*   05/02/99  KMS  ORIGINAL LAYOUT - BLOCK/UNBLOCK REQUESTS     *
001200*                  ONLY.                                         *
001300*   01/09/01  KMS  ADDED CHECK TRAN-CODE AND ATR-RANGE-START/   *
001400*                  END FOR THE SINGLE-VEHICLE AVAILABILITY      *
001500*                  CHECK REQUEST.                                *
001600*****************************************************************
001700 01  AVAIL-TRAN-RECORD.
001800     05  ATR-TRAN-CODE               PIC X(08).
001900         88  ATR-BLOCK-VEHICLE       VALUE 'BLOCK   '.
002000         88  ATR-UNBLOCK-BY-VEHICLE  VALUE 'UNBLKVEH'.
002100         88  ATR-UNBLOCK-BY-BLOCK-ID VALUE 'UNBLKBLK'.
002200         88  ATR-CHECK-AVAILABILITY  VALUE 'CHECK   '.
002300     05  ATR-VEHICLE-ID              PIC 9(09).
002400     05  ATR-BLOCK-ID                PIC 9(09).
002500     05  ATR-RANGE-START             PIC 9(08).
002600     05  ATR-RANGE-END               PIC 9(08).
002700     05  ATR-REASON                  PIC X(100).
002800     05  FILLER                      PIC X(40).
