000100*****************************************************************
000200* EMAILCPY -- CUSTOMER PRIMARY E-MAIL LOOKUP RECORD             *
000300*                                                                *
000400*   ONE ENTRY PER CUSTOMER WITH A PRIMARY E-MAIL ADDRESS ON     *
000500*   FILE.  USED ONLY BY CFBOOK'S LIST-WITH-EMAIL READ FLOW TO   *
000600*   BUILD THE LEFT-JOIN-EQUIVALENT LOOKUP AGAINST BOOKING-FILE  *
000700*   (EMAIL-ADDR IS SPACES WHEN NO ROW MATCHES THE CUSTOMER-ID). *
000800*   THE CUSTOMER MASTER ITSELF IS OWNED BY ANOTHER SYSTEM AND   *
000900*   IS NOT CARRIED IN THIS LIBRARY.                              *
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*   ----------                                                  *
001300*   05/11/00  KMS  ORIGINAL LAYOUT - WEB RESERVATION HOLD       *
001400*                  PROJECT NEEDED E-MAIL ON THE BOOKING REPORT. *
001500*****************************************************************
001600 01  CUSTOMER-EMAIL-RECORD.
001700     05  CEM-CUSTOMER-ID             PIC 9(09).
001800     05  CEM-EMAIL-ADDR              PIC X(60).
001900     05  CEM-PRIMARY-SW              PIC X(01).
002000         88  CEM-IS-PRIMARY          VALUE 'Y'.
002100     05  FILLER                      PIC X(20).
